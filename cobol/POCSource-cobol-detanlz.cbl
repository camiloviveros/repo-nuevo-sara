000010******************************************************************00000010
000020* PROGRAM:  DETANLZ                                               00000020
000030*                                                                 00000030
000040* AUTHOR :  K M Tran                                              00000040
000050*                                                                 00000050
000060* CALLED FROM THE LOAD STEP (DETLOAD) ONCE PER DETECTION RECORD.  00000060
000070* APPLIES THE SENSOR SITE'S "STRATEGY" CLASSIFICATION TO A SINGLE 00000070
000080* DETECTION -- TODAY THAT MEANS ROLLING UP THE VEHICLE COUNT AND  00000080
000090* ECHOING THE PER-LANE SPEEDS FOR THE "VEHICLE" STRATEGY.  THE    00000090
000100* "AXLE" STRATEGY IS RESERVED FOR THE AXLE-COUNTING HARDWARE THE  00000100
000110* SHOP HAS NOT YET WIRED IN -- DO NOT ADD LOGIC HERE UNTIL THAT   00000110
000120* PROJECT IS FUNDED.                                              00000120
000130*                                                                 00000130
000140* THIS ROUTINE NEVER CHANGES THE CALLER'S DETECTION RECORD -- IT  00000140
000150* ONLY DERIVES AND RETURNS VALUES.                                00000150
000160******************************************************************00000160
000170 IDENTIFICATION DIVISION.                                         00000170
000180 PROGRAM-ID.    DETANLZ.                                          00000180
000190 AUTHOR.        K M TRAN.                                         00000190
000200 INSTALLATION.  TRAFFIC SYSTEMS GROUP.                            00000200
000210 DATE-WRITTEN.  04/11/94.                                         00000210
000220 DATE-COMPILED. 04/11/94.                                         00000220
000230 SECURITY.      NON-CONFIDENTIAL.                                 00000230
000240*                                                                 00000240
000250******************************************************************00000250
000260* CHANGE LOG                                                      00000260
000270*   04/11/94  KMT  ORIGINAL VERSION -- VEHICLE STRATEGY ONLY.     00000270
000280*   08/22/94  KMT  ADDED AXLE STRATEGY STUB PENDING HARDWARE.     00000280
000290*   03/30/95  RBW  CASE-INSENSITIVE STRATEGY COMPARE -- LOADER    00000290
000300*                  WAS PASSING MIXED-CASE VALUES FROM THE NEW     00000300
000310*                  SENSOR FIRMWARE.                               00000310
000320*   09/02/95  RBW  LANE-3 SUPPORT -- THIRD LANE SENSOR ADDED AT   00000320
000330*                  NORTH RAMP SITE, SEE DETRECCB CHANGE LOG.      00000330
000340*   01/17/97  KMT  CR0388 DIAGNOSTIC DUMP UNDER UPSI-0 FOR        00000340
000350*                  INTERMITTENT BAD-COUNT CALLS FROM SITE 12.     00000350
000360*   06/19/97  KMT  CR0461 SPEED-OUT FIELDS REPACKED TO COMP-3     00000360
000370*                  TO MATCH DETRECCB.                             00000370
000380*   11/04/98  KMT  Y2K REVIEW OF THIS MEMBER -- NO DATE FIELDS    00000380
000390*                  HANDLED HERE, NO CHANGE REQUIRED.              00000390
000400*   02/14/02  JFS  CR0618 NO CHANGE TO THIS MEMBER FOR THE LANE   00000400
000410*                  EXPANSION WORK, NOTED FOR THE RECORD.          00000410
000420*   07/09/03  JFS  CR0702 RETURN-CODE NOW SET TO 4 WHEN AN        00000420
000430*                  UNRECOGNIZED STRATEGY IS PASSED, WAS ALWAYS    00000430
000440*                  ZERO BEFORE -- CALLERS DO NOT YET CHECK IT.    00000440
000450*   08/12/05  JFS  CR0850 DROPPED THE UPSI-0 DIAGNOSTIC SWITCH AND00000450
000460*                  900-DIAG-DUMP-RTN -- NEITHER WAS EVER WIRED TO 00000460
000470*                  A REAL PARM CARD IN PRODUCTION.  SAME CLEANUP  00000470
000480*                  AS DETLOAD AND DETRPT, SAME TICKET.            00000480
000490******************************************************************00000490
000500 ENVIRONMENT DIVISION.                                            00000500
000510 CONFIGURATION SECTION.                                           00000510
000520 SOURCE-COMPUTER. IBM-370.                                        00000520
000530 OBJECT-COMPUTER. IBM-370.                                        00000530
000540 DATA DIVISION.                                                   00000540
000550 WORKING-STORAGE SECTION.                                         00000550
000560*                                                                 00000560
000570 01  WS-STRATEGY-UC                  PIC X(10) VALUE SPACES.      00000570
000580 01  WS-STRATEGY-CHARS REDEFINES WS-STRATEGY-UC.                  00000580
000590     05  WS-STRATEGY-CHAR            PIC X OCCURS 10 TIMES.       00000590
000600*                                                                 00000600
000610 01  WS-TOTAL-VEH-WORK                PIC S9(7) COMP VALUE +0.    00000610
000620 01  WS-TOTAL-VEH-DISP REDEFINES WS-TOTAL-VEH-WORK PIC X(4).      00000620
000630*                                                                 00000630
000640 01  WS-RETCODE-WORK                  PIC S9(4) COMP VALUE +0.    00000640
000650 01  WS-RETCODE-DISP REDEFINES WS-RETCODE-WORK PIC X(2).          00000650
000660*                                                                 00000660
000670 LINKAGE SECTION.                                                 00000670
000680 01  STRATEGY-TYPE                    PIC X(10).                  00000680
000690 01  DETECTION-AREA.                                              00000690
000700     COPY DETRECCB REPLACING ==:TAG:== BY ==AN==.                 00000700
000710 01  TOTAL-VEHICLES                   PIC S9(7) COMP.             00000710
000720 01  LANE-1-SPEED-OUT                 PIC S9(3)V9(2) COMP-3.      00000720
000730 01  LANE-2-SPEED-OUT                 PIC S9(3)V9(2) COMP-3.      00000730
000740 01  LANE-3-SPEED-OUT                 PIC S9(3)V9(2) COMP-3.      00000740
000750 01  RETURN-CODE                      PIC S9(4) COMP.             00000750
000760*                                                                 00000760
000770 PROCEDURE DIVISION USING STRATEGY-TYPE, DETECTION-AREA,          00000770
000780     TOTAL-VEHICLES, LANE-1-SPEED-OUT, LANE-2-SPEED-OUT,          00000780
000790     LANE-3-SPEED-OUT, RETURN-CODE.                               00000790
000800*                                                                 00000800
000810 000-ANALYZE-RTN.                                                 00000810
000820     MOVE 0 TO RETURN-CODE.                                       00000820
000830     MOVE STRATEGY-TYPE TO WS-STRATEGY-UC.                        00000830
000840     INSPECT WS-STRATEGY-UC CONVERTING                            00000840
000850         'abcdefghijklmnopqrstuvwxyz' TO                          00000850
000860         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00000860
000870     EVALUATE WS-STRATEGY-UC(1:7)                                 00000870
000880         WHEN 'VEHICLE'                                           00000880
000890             PERFORM 100-VEHICLE-STRATEGY-RTN                     00000890
000900         WHEN 'AXLE   '                                           00000900
000910             PERFORM 200-AXLE-STRATEGY-RTN                        00000910
000920         WHEN OTHER                                               00000920
000930             MOVE 4 TO RETURN-CODE                                00000930
000940     END-EVALUATE.                                                00000940
000950     GOBACK.                                                      00000950
000960*                                                                 00000960
000970 100-VEHICLE-STRATEGY-RTN.                                        00000970
000980*    ROLL UP THE RECORD'S VEHICLE COUNT AND ECHO THE LANE SPEEDS. 00000980
000990*    NEITHER VALUE CHANGES THE CALLER'S DETECTION RECORD.         00000990
001000     COMPUTE WS-TOTAL-VEH-WORK =                                  00001000
001010         AN-OBJ-TOTAL-CAR + AN-OBJ-TOTAL-BUS + AN-OBJ-TOTAL-TRUCK.00001010
001020     MOVE WS-TOTAL-VEH-WORK TO TOTAL-VEHICLES.                    00001020
001030     MOVE AN-LANE-1-SPEED TO LANE-1-SPEED-OUT.                    00001030
001040     MOVE AN-LANE-2-SPEED TO LANE-2-SPEED-OUT.                    00001040
001050     MOVE AN-LANE-3-SPEED TO LANE-3-SPEED-OUT.                    00001050
001060*                                                                 00001060
001070 200-AXLE-STRATEGY-RTN.                                           00001070
001080*    AXLE COUNTING IS NOT IMPLEMENTED AT THIS SITE -- NO-OP.      00001080
001090*    PLACEHOLDER FOR WHEN THE AXLE SENSOR HARDWARE IS INSTALLED.  00001090
001100     CONTINUE.                                                    00001100
