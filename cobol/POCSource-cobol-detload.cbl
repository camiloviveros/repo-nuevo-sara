000100****************************************************************  00000100
000110* LICENSED MATERIALS - PROPERTY OF THE TRAFFIC SYSTEMS GROUP      00000110
000120* ALL RIGHTS RESERVED                                             00000120
000130****************************************************************  00000130
000140* PROGRAM:  DETLOAD                                               00000140
000150*                                                                 00000150
000160* AUTHOR :  R B Wentz                                             00000160
000170*                                                                 00000170
000180* READS THE FLATTENED SENSOR SNAPSHOT (DETIN) AND FULLY REPLACES  00000180
000190* THE DETECTION STORE (DETSTORE) WITH ITS CONTENTS.  EVERY RUN    00000190
000200* IS A CLEAN SLATE -- THE PRIOR STORE IS NOT MERGED WITH, IT IS   00000200
000210* OVERWRITTEN, SAME AS THE OLD NIGHTLY CUSTOMER CRUNCH USED TO    00000210
000220* DO WITH THE MASTER FILE.                                        00000220
000230*                                                                 00000230
000240* EACH DETECTION LINE IS HANDED TO DETANLZ FOR THE SITE'S         00000240
000250* "STRATEGY" CLASSIFICATION PASS BEFORE IT IS WRITTEN -- THAT     00000250
000260* ROUTINE ONLY DERIVES AND LOGS, IT NEVER CHANGES THE RECORD.     00000260
000270*                                                                 00000270
000280* A LINE THAT WILL NOT UNSTRING INTO ALL SEVENTEEN FIELDS, OR     00000280
000290* WHOSE NUMERIC FIELDS ARE NOT NUMERIC, IS COUNTED AS REJECTED    00000290
000300* AND SKIPPED -- IT DOES NOT STOP THE RUN.                        00000300
000310****************************************************************  00000310
000320 IDENTIFICATION DIVISION.                                         00000320
000330 PROGRAM-ID.    DETLOAD.                                          00000330
000340 AUTHOR.        R B WENTZ.                                        00000340
000350 INSTALLATION.  TRAFFIC SYSTEMS GROUP.                            00000350
000360 DATE-WRITTEN.  04/11/94.                                         00000360
000370 DATE-COMPILED. 04/11/94.                                         00000370
000380 SECURITY.      NON-CONFIDENTIAL.                                 00000380
000390*                                                                 00000390
000400****************************************************************  00000400
000410* CHANGE LOG                                                      00000410
000420*   04/11/94  RBW  ORIGINAL VERSION -- LOADS FIXED CAR/BUS/TRUCK  00000420
000430*                  COUNTS FOR LANE-1 AND LANE-2 ONLY.             00000430
000440*   08/22/94  RBW  ADDED CALL TO DETANLZ FOR THE STRATEGY PASS,   00000440
000450*                  REPLACING THE INLINE TOTAL-VEHICLE ADD-UP      00000450
000460*                  THAT USED TO LIVE RIGHT HERE.                  00000460
000470*   09/02/95  RBW  LANE-3 SUPPORT -- THIRD LANE SENSOR ADDED AT   00000470
000480*                  NORTH RAMP SITE.  TOKEN COUNT CHECK RAISED     00000480
000490*                  FROM 11 TO 17.                                 00000490
000500*   06/19/97  KMT  CR0461 SPEED TOKENS NOW CONVERTED TO PACKED    00000500
000510*                  S9(3)V9(2) -- WERE BEING TRUNCATED TO WHOLE    00000510
000520*                  KM/H BEFORE.                                   00000520
000530*   11/03/98  KMT  Y2K REVIEW -- DET-DATE IS A FULL 4-DIGIT-YEAR  00000530
000540*                  STRING ALREADY, NO LOGIC HERE DEPENDS ON A     00000540
000550*                  2-DIGIT YEAR.  NO CHANGE.                      00000550
000560*   11/30/98  KMT  Y2K SIGN-OFF FILED UNDER CR0556.               00000560
000570*   02/14/02  JFS  CR0618 DETSTORE RECORD WIDENED FOR THE LANE-3  00000570
000580*                  FIELDS -- RECOMPILE REQUIRED FOR ALL CALLERS.  00000580
000590*   07/09/03  JFS  CR0702 EMPTY-INPUT CHECK NO LONGER WRITES A    00000590
000600*                  ZERO-RECORD STORE FILE -- STORE STAYS EMPTY.   00000600
000610*   03/11/05  JFS  CR0749 REJECTED-LINE COUNTER ADDED TO THE      00000610
000620*                  CLOSING TOTALS DISPLAY, OPS WAS ASKING WHY     00000620
000630*                  LOADED COUNT DIDN'T MATCH INPUT LINE COUNT.    00000630
000640*   08/12/05  JFS  CR0711 STANDALONE WORK FIELDS IN WORKING-      00000640
000650*                  STORAGE CONVERTED FROM GROUPED 05-LEVELS       00000650
000660*                  UNDER A 01 TO SEPARATE 77-LEVEL ITEMS, PER     00000660
000670*                  SHOP STANDARD -- SEE WRKSFINL.                 00000670
000680*   09/20/05  RBW  CR0850 DROPPED THE UPSI-1 TRACE SWITCH, THE    00000680
000690*                  SPECIAL-NAMES TOP-OF-FORM MNEMONIC, AND THE    00000690
000700*                  CONSOLE TRACE LINE -- NEVER WIRED TO A REAL    00000700
000710*                  PARM CARD IN PRODUCTION.  SAME CLEANUP AS      00000710
000720*                  DETANLZ AND DETRPT, SAME TICKET.               00000720
000730****************************************************************  00000730
000740 ENVIRONMENT DIVISION.                                            00000740
000750 CONFIGURATION SECTION.                                           00000750
000760 SOURCE-COMPUTER. IBM-370.                                        00000760
000770 OBJECT-COMPUTER. IBM-370.                                        00000770
000780 INPUT-OUTPUT SECTION.                                            00000780
000790 FILE-CONTROL.                                                    00000790
000800     SELECT DETECTIONS-IN    ASSIGN TO DETIN                      00000800
000810         ORGANIZATION IS LINE SEQUENTIAL                          00000810
000820         FILE STATUS  IS WS-DETIN-STATUS.                         00000820
000830     SELECT DETECTIONS-STORE ASSIGN TO DETSTORE                   00000830
000840         ACCESS IS SEQUENTIAL                                     00000840
000850         FILE STATUS  IS WS-DETSTORE-STATUS.                      00000850
000860****************************************************************  00000860
000870 DATA DIVISION.                                                   00000870
000880 FILE SECTION.                                                    00000880
000890*                                                                 00000890
000900 FD  DETECTIONS-IN                                                00000900
000910     LABEL RECORDS ARE OMITTED.                                   00000910
000920 01  DETIN-REC                       PIC X(200).                  00000920
000930*                                                                 00000930
000940 FD  DETECTIONS-STORE                                             00000940
000950     RECORDING MODE IS F                                          00000950
000960     BLOCK CONTAINS 0 RECORDS                                     00000960
000970     RECORD CONTAINS 125 CHARACTERS                               00000970
000980     LABEL RECORDS ARE STANDARD.                                  00000980
000990 01  DS-DETECTION-REC.                                            00000990
001000     05  DS-DET-ID                   PIC 9(09).                   00001000
001010     05  DS-DETECTION-BODY.                                       00001010
001020         COPY DETRECCB REPLACING ==:TAG:== BY ==DS==.             00001020
001030****************************************************************  00001030
001040 WORKING-STORAGE SECTION.                                         00001040
001050****************************************************************  00001050
001060*                                                                 00001060
001070 01  SYSTEM-DATE-AND-TIME.                                        00001070
001080     05  CURRENT-DATE.                                            00001080
001090         10  CURRENT-YEAR            PIC 9(2).                    00001090
001100         10  CURRENT-MONTH           PIC 9(2).                    00001100
001110         10  CURRENT-DAY             PIC 9(2).                    00001110
001120     05  CURRENT-TIME.                                            00001120
001130         10  CURRENT-HOUR            PIC 9(2).                    00001130
001140         10  CURRENT-MINUTE          PIC 9(2).                    00001140
001150         10  CURRENT-SECOND          PIC 9(2).                    00001150
001160         10  CURRENT-HNDSEC          PIC 9(2).                    00001160
001170 01  CURRENT-DATE-N REDEFINES CURRENT-DATE PIC 9(6).              00001170
001180 01  CURRENT-TIME-N REDEFINES CURRENT-TIME PIC 9(8).              00001180
001190*                                                                 00001190
001200 01  WS-FIELDS.                                                   00001200
001210*    STATUS BYTES AND SWITCHES FOR THE INPUT FILE, THE OUTPUT     00001210
001220*    STORE, AND THE PER-LINE GOOD/BAD FLAG -- CHECKED RIGHT       00001220
001230*    AFTER EACH OPEN/READ/WRITE BELOW.                            00001230
001240     05  WS-DETIN-STATUS             PIC X(2)  VALUE SPACES.      00001240
001250     05  WS-DETSTORE-STATUS          PIC X(2)  VALUE SPACES.      00001250
001260     05  WS-DETIN-EOF                PIC X     VALUE 'N'.         00001260
001270         88  DETIN-EOF                         VALUE 'Y'.         00001270
001280     05  WS-BAD-LINE-SW              PIC X     VALUE 'N'.         00001280
001290         88  BAD-LINE                           VALUE 'Y'.        00001290
001300*                                                                 00001300
001310 01  REPORT-TOTALS.                                               00001310
001320*    THE THREE RUN TOTALS DISPLAYED BY 800-DISPLAY-TOTALS-RTN     00001320
001330*    AT THE BOTTOM OF THE RUN.  KEPT AS A GROUP SO RPT-TOTALS-    00001330
001340*    DISP BELOW CAN REDEFINE ALL THREE AT ONCE FOR THE FINAL      00001340
001350*    DISPLAY EDIT.                                                00001350
001360     05  NUM-LINES-READ              PIC S9(9) COMP VALUE +0.     00001360
001370     05  NUM-LINES-LOADED            PIC S9(9) COMP VALUE +0.     00001370
001380     05  NUM-LINES-REJECTED          PIC S9(9) COMP VALUE +0.     00001380
001390 01  RPT-TOTALS-DISP REDEFINES REPORT-TOTALS.                     00001390
001400*    ZONED-DISPLAY VIEW OF THE THREE COMP COUNTERS -- DISPLAY     00001400
001410*    CANNOT EDIT A COMP FIELD DIRECTLY SO THE RUN-TOTALS REPORT   00001410
001420*    GOES THROUGH THIS REDEFINES INSTEAD.                         00001420
001430     05  RPT-READ-DISP               PIC S9(9).                   00001430
001440     05  RPT-LOADED-DISP             PIC S9(9).                   00001440
001450     05  RPT-REJECT-DISP             PIC S9(9).                   00001450
001460*                                                                 00001460
001470****************************************************************  00001470
001480* STANDALONE WORK FIELDS -- 77-LEVEL ITEMS.  NONE OF THE FOUR     00001480
001490* BELOW IS EVER PART OF A GROUP MOVE OR A REDEFINES, SO THEY      00001490
001500* ARE CARRIED AS 77S RATHER THAN FOLDED UNDER A 01.  CR0711.      00001500
001510****************************************************************  00001510
001520 77  WS-TOKEN-COUNT              PIC S9(4) COMP VALUE +0.         00001520
001530*    TALLYING TARGET FOR THE UNSTRING IN 730-PARSE-INPUT-RTN --   00001530
001540*    17 TOKENS EXPECTED PER LINE; ANYTHING ELSE IS A BAD LINE.    00001540
001550 77  WS-SPEED-INT                PIC 999   VALUE 0.               00001550
001560 77  WS-SPEED-DEC                PIC 99    VALUE 0.               00001560
001570*    WS-SPEED-INT/WS-SPEED-DEC HOLD THE WHOLE AND FRACTIONAL      00001570
001580*    HALVES OF A SPEED TOKEN WHILE 750-CONVERT-SPEEDS-RTN         00001580
001590*    RECOMBINES THEM -- REUSED FOR ALL THREE LANES, ONE LANE      00001590
001600*    AT A TIME, SINCE ONLY ONE CONVERSION IS EVER IN FLIGHT.      00001600
001610 77  WS-TIMESTAMP-DISP           PIC 9(15) VALUE 0.               00001610
001620*    NUMERIC-EDITED COPY OF THE RAW TIMESTAMP TOKEN -- MOVED      00001620
001630*    STRAIGHT INTO DI-TIMESTAMP-MS BY 740-MOVE-TOKENS-RTN.        00001630
001640*                                                                 00001640
001650 01  DI-DETECTION-AREA.                                           00001650
001660*    THIS COPY BLOCK IS THE SAME FIELD LAYOUT AS THE STORE        00001660
001670*    RECORD (TAG ==DS==) AND THE LAST-50 BUFFER IN DETRPT (TAG    00001670
001680*    ==BF==) -- ONE COPYBOOK, THREE TAGS, SO A FIELD WIDTH        00001680
001690*    CHANGE ONLY HAS TO BE MADE ONCE.                             00001690
001700     COPY DETRECCB REPLACING ==:TAG:== BY ==DI==.                 00001700
001710*                                                                 00001710
001720 01  WS-PARSE-TOKENS.                                             00001720
001730*    SEVENTEEN ALPHANUMERIC HOLDING AREAS, ONE PER PIPE-          00001730
001740*    DELIMITED FIELD ON THE INPUT LINE.  HELD AS TEXT HERE SO     00001740
001750*    730-PARSE-INPUT-RTN CAN TEST NUMERIC-NESS BEFORE TRUSTING    00001750
001760*    ANY OF THEM.                                                 00001760
001770     05  WS-TOK-TIMESTAMP            PIC X(15) VALUE SPACES.      00001770
001780     05  WS-TOK-DET-DATE             PIC X(19) VALUE SPACES.      00001780
001790     05  WS-TOK-OBJ-CAR              PIC X(06) VALUE SPACES.      00001790
001800     05  WS-TOK-OBJ-BUS              PIC X(06) VALUE SPACES.      00001800
001810     05  WS-TOK-OBJ-TRUCK            PIC X(06) VALUE SPACES.      00001810
001820     05  WS-TOK-L1-CAR               PIC X(06) VALUE SPACES.      00001820
001830     05  WS-TOK-L1-BUS               PIC X(06) VALUE SPACES.      00001830
001840     05  WS-TOK-L1-TRUCK             PIC X(06) VALUE SPACES.      00001840
001850     05  WS-TOK-L2-CAR               PIC X(06) VALUE SPACES.      00001850
001860     05  WS-TOK-L2-BUS               PIC X(06) VALUE SPACES.      00001860
001870     05  WS-TOK-L2-TRUCK             PIC X(06) VALUE SPACES.      00001870
001880     05  WS-TOK-L3-CAR               PIC X(06) VALUE SPACES.      00001880
001890     05  WS-TOK-L3-BUS               PIC X(06) VALUE SPACES.      00001890
001900     05  WS-TOK-L3-TRUCK             PIC X(06) VALUE SPACES.      00001900
001910     05  WS-TOK-L1-SPEED             PIC X(06) VALUE SPACES.      00001910
001920     05  WS-TOK-L2-SPEED             PIC X(06) VALUE SPACES.      00001920
001930     05  WS-TOK-L3-SPEED             PIC X(06) VALUE SPACES.      00001930
001940*                                                                 00001940
001950 01  ANALYSIS-FIELDS.                                             00001950
001960*    THE CALL INTERFACE TO DETANLZ -- STRATEGY TYPE IN, THE       00001960
001970*    DETECTION BLOCK IN, FOUR RESULT FIELDS BACK.  SEE 760-       00001970
001980*    CALL-ANALYSIS-RTN AND THE LINKAGE SECTION OF DETANLZ.        00001980
001990     05  WS-STRATEGY-TYPE            PIC X(10) VALUE 'VEHICLE'.   00001990
002000     05  WS-ANLZ-TOTAL-VEH           PIC S9(7) COMP VALUE +0.     00002000
002010     05  WS-ANLZ-L1-SPEED            PIC S9(3)V9(2) COMP-3        00002010
002020                                     VALUE +0.                    00002020
002030     05  WS-ANLZ-L2-SPEED            PIC S9(3)V9(2) COMP-3        00002030
002040                                     VALUE +0.                    00002040
002050     05  WS-ANLZ-L3-SPEED            PIC S9(3)V9(2) COMP-3        00002050
002060                                     VALUE +0.                    00002060
002070     05  WS-ANLZ-RETCODE             PIC S9(4) COMP VALUE +0.     00002070
002080*                                                                 00002080
002090****************************************************************  00002090
002100 PROCEDURE DIVISION.                                              00002100
002110****************************************************************  00002110
002120*                                                                 00002120
002130 000-MAIN.                                                        00002130
002140*    TOP OF THE RUN.  ONE PASS OVER DETECTIONS-IN, WRITING A      00002140
002150*    DETECTIONS-STORE RECORD FOR EVERY GOOD LINE, THEN A SHORT    00002150
002160*    CONSOLE SUMMARY AT THE END.                                  00002160
002170     ACCEPT CURRENT-DATE FROM DATE.                               00002170
002180     ACCEPT CURRENT-TIME FROM TIME.                               00002180
002190*    NEITHER DATE NOR TIME IS WRITTEN TO THE OUTPUT FILE TODAY -- 00002190
002200*    BOTH ARE ACCEPTED SOLELY FOR THE STARTUP MESSAGE BELOW.      00002200
002210     DISPLAY 'DETLOAD STARTED DATE = ' CURRENT-MONTH '/'          00002210
002220             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.         00002220
002230                                                                  00002230
002240     PERFORM 700-OPEN-FILES-RTN.                                  00002240
002250                                                                  00002250
002260*    ONE DETLOAD RUN IS ONE FULL PASS -- READ-PROCESS LOOPS       00002260
002270*    UNTIL END OF FILE, THEN CLOSE AND REPORT.  NO CHECKPOINT/    00002270
002280*    RESTART LOGIC; A FAILED RUN IS RE-RUN FROM THE TOP.          00002280
002290     PERFORM 710-READ-INPUT-RTN.                                  00002290
002300     PERFORM 720-PROCESS-LINE-RTN UNTIL DETIN-EOF.                00002300
002310                                                                  00002310
002320     PERFORM 790-CLOSE-FILES-RTN.                                 00002320
002330     PERFORM 800-DISPLAY-TOTALS-RTN.                              00002330
002340                                                                  00002340
002350     GOBACK.                                                      00002350
002360*                                                                 00002360
002370 700-OPEN-FILES-RTN.                                              00002370
002380     OPEN INPUT  DETECTIONS-IN.                                   00002380
002390     IF WS-DETIN-STATUS NOT = '00'                                00002390
002400         DISPLAY 'ERROR OPENING DETECTIONS-IN. RC: '              00002400
002410                 WS-DETIN-STATUS                                  00002410
002420         PERFORM 799-ABEND-RTN                                    00002420
002430     END-IF.                                                      00002430
002440*    OPEN OUTPUT TRUNCATES THE STORE -- THIS IS THE FULL-REPLACE  00002440
002450*    "CLEAR THE DETECTION STORE" STEP.                            00002450
002460     OPEN OUTPUT DETECTIONS-STORE.                                00002460
002470     IF WS-DETSTORE-STATUS NOT = '00'                             00002470
002480         DISPLAY 'ERROR OPENING DETECTIONS-STORE. RC: '           00002480
002490                 WS-DETSTORE-STATUS                               00002490
002500         PERFORM 799-ABEND-RTN                                    00002500
002510     END-IF.                                                      00002510
002520*                                                                 00002520
002530 710-READ-INPUT-RTN.                                              00002530
002540*    SHARED READ PARAGRAPH -- CALLED FROM 000-MAIN TO PRIME       00002540
002550*    THE LOOP AND AGAIN FROM 720- AFTER EACH LINE IS HANDLED.     00002550
002560     READ DETECTIONS-IN                                           00002560
002570         AT END MOVE 'Y' TO WS-DETIN-EOF                          00002570
002580     END-READ.                                                    00002580
002590     IF NOT DETIN-EOF                                             00002590
002600         ADD 1 TO NUM-LINES-READ                                  00002600
002610     END-IF.                                                      00002610
002620*                                                                 00002620
002630 720-PROCESS-LINE-RTN.                                            00002630
002640*    ONE CALL TO THIS PARAGRAPH HANDLES ONE INPUT LINE START TO   00002640
002650*    FINISH -- PARSE, ANALYZE, WRITE, OR REJECT -- THEN READS     00002650
002660*    THE NEXT LINE ITSELF SO 000-MAIN NEVER HAS TO KNOW THE       00002660
002670*    DIFFERENCE BETWEEN A GOOD LINE AND A BAD ONE.                00002670
002680     MOVE 'N' TO WS-BAD-LINE-SW.                                  00002680
002690     PERFORM 730-PARSE-INPUT-RTN.                                 00002690
002700     IF NOT BAD-LINE                                              00002700
002710         PERFORM 760-CALL-ANALYSIS-RTN                            00002710
002720         PERFORM 770-WRITE-STORE-RTN                              00002720
002730     ELSE                                                         00002730
002740         ADD 1 TO NUM-LINES-REJECTED                              00002740
002750     END-IF.                                                      00002750
002760     PERFORM 710-READ-INPUT-RTN.                                  00002760
002770*                                                                 00002770
002780 730-PARSE-INPUT-RTN.                                             00002780
002790*    SEVENTEEN FIELDS, PIPE-DELIMITED, IN A FIXED ORDER -- SEE    00002790
002800*    THE FEED LAYOUT IN THE SPEC.  A SHORT LINE, A MISSING        00002800
002810*    DATE, OR A NON-NUMERIC FIELD ALL REJECT THE LINE THE SAME    00002810
002820*    WAY: SET WS-BAD-LINE-SW AND LET 720- SKIP IT.                00002820
002830     MOVE SPACES TO WS-PARSE-TOKENS.                              00002830
002840     MOVE ZERO   TO WS-TOKEN-COUNT.                               00002840
002850     UNSTRING DETIN-REC DELIMITED BY '|'                          00002850
002860         INTO WS-TOK-TIMESTAMP  WS-TOK-DET-DATE                   00002860
002870              WS-TOK-OBJ-CAR    WS-TOK-OBJ-BUS    WS-TOK-OBJ-TRUCK00002870
002880              WS-TOK-L1-CAR     WS-TOK-L1-BUS     WS-TOK-L1-TRUCK 00002880
002890              WS-TOK-L2-CAR     WS-TOK-L2-BUS     WS-TOK-L2-TRUCK 00002890
002900              WS-TOK-L3-CAR     WS-TOK-L3-BUS     WS-TOK-L3-TRUCK 00002900
002910              WS-TOK-L1-SPEED   WS-TOK-L2-SPEED   WS-TOK-L3-SPEED 00002910
002920         TALLYING IN WS-TOKEN-COUNT.                              00002920
002930*    WS-TOKEN-COUNT COMES BACK FROM THE TALLYING PHRASE AS THE    00002930
002940*    NUMBER OF DELIMITERS FOUND, NOT A COUNT TYPED BY HAND --     00002940
002950*    THAT IS WHAT MAKES THE = 17 TEST BELOW A RELIABLE CHECK OF   00002950
002960*    FIELD COUNT.                                                 00002960
002970     IF WS-TOKEN-COUNT NOT = 17 OR WS-TOK-DET-DATE = SPACES       00002970
002980         MOVE 'Y' TO WS-BAD-LINE-SW                               00002980
002990*        WRONG FIELD COUNT OR A BLANK DATE -- THE LINE IS         00002990
003000*        UNSALVAGEABLE, SO THE NUMERIC CHECKS BELOW ARE NOT       00003000
003010*        EVEN ATTEMPTED.                                          00003010
003020     ELSE                                                         00003020
003030         IF WS-TOK-TIMESTAMP  NOT NUMERIC OR                      00003030
003040            WS-TOK-OBJ-CAR    NOT NUMERIC OR                      00003040
003050            WS-TOK-OBJ-BUS    NOT NUMERIC OR                      00003050
003060            WS-TOK-OBJ-TRUCK  NOT NUMERIC OR                      00003060
003070            WS-TOK-L1-CAR     NOT NUMERIC OR                      00003070
003080            WS-TOK-L1-BUS     NOT NUMERIC OR                      00003080
003090            WS-TOK-L1-TRUCK   NOT NUMERIC OR                      00003090
003100            WS-TOK-L2-CAR     NOT NUMERIC OR                      00003100
003110            WS-TOK-L2-BUS     NOT NUMERIC OR                      00003110
003120            WS-TOK-L2-TRUCK   NOT NUMERIC OR                      00003120
003130            WS-TOK-L3-CAR     NOT NUMERIC OR                      00003130
003140            WS-TOK-L3-BUS     NOT NUMERIC OR                      00003140
003150            WS-TOK-L3-TRUCK   NOT NUMERIC                         00003150
003160             MOVE 'Y' TO WS-BAD-LINE-SW                           00003160
003170*            SAME OUTCOME AS THE FIELD-COUNT CHECK ABOVE, BUT     00003170
003180*            CAUGHT HERE SO THE TWELVE NUMERIC TESTS STAY         00003180
003190*            TOGETHER IN ONE IF RATHER THAN SPREAD ACROSS TWO.    00003190
003200         ELSE                                                     00003200
003210             PERFORM 740-MOVE-TOKENS-RTN                          00003210
003220             PERFORM 750-CONVERT-SPEEDS-RTN                       00003220
003230         END-IF                                                   00003230
003240     END-IF.                                                      00003240
003250*                                                                 00003250
003260 740-MOVE-TOKENS-RTN.                                             00003260
003270*    STRAIGHT MOVES, TOKEN TO FIELD, IN FEED ORDER -- NO          00003270
003280*    EDITING HAPPENS HERE, THAT IS 750-S JOB FOR THE SPEED        00003280
003290*    COLUMNS.  THE VOLUME COLUMNS ARE ALREADY NUMERIC TEXT SO     00003290
003300*    THE MOVE ALONE IS ENOUGH TO RIGHT-JUSTIFY AND ZERO-FILL      00003300
003310*    THEM INTO THE PACKED TARGETS.                                00003310
003320     MOVE WS-TOK-TIMESTAMP  TO WS-TIMESTAMP-DISP.                 00003320
003330     MOVE WS-TIMESTAMP-DISP TO DI-TIMESTAMP-MS.                   00003330
003340     MOVE WS-TOK-DET-DATE   TO DI-DET-DATE.                       00003340
003350     MOVE WS-TOK-OBJ-CAR    TO DI-OBJ-TOTAL-CAR.                  00003350
003360     MOVE WS-TOK-OBJ-BUS    TO DI-OBJ-TOTAL-BUS.                  00003360
003370     MOVE WS-TOK-OBJ-TRUCK  TO DI-OBJ-TOTAL-TRUCK.                00003370
003380     MOVE WS-TOK-L1-CAR     TO DI-LANE-1-CAR.                     00003380
003390     MOVE WS-TOK-L1-BUS     TO DI-LANE-1-BUS.                     00003390
003400     MOVE WS-TOK-L1-TRUCK   TO DI-LANE-1-TRUCK.                   00003400
003410     MOVE WS-TOK-L2-CAR     TO DI-LANE-2-CAR.                     00003410
003420     MOVE WS-TOK-L2-BUS     TO DI-LANE-2-BUS.                     00003420
003430     MOVE WS-TOK-L2-TRUCK   TO DI-LANE-2-TRUCK.                   00003430
003440     MOVE WS-TOK-L3-CAR     TO DI-LANE-3-CAR.                     00003440
003450     MOVE WS-TOK-L3-BUS     TO DI-LANE-3-BUS.                     00003450
003460     MOVE WS-TOK-L3-TRUCK   TO DI-LANE-3-TRUCK.                   00003460
003470*                                                                 00003470
003480 750-CONVERT-SPEEDS-RTN.                                          00003480
003490*    SPEED TOKENS ARRIVE AS 'NNN.NN' TEXT -- SPLIT ON THE DECIMAL 00003490
003500*    POINT AND RECOMBINE INTO THE PACKED S9(3)V9(2) FIELD.        00003500
003510     IF WS-TOK-L1-SPEED NOT = SPACES                              00003510
003520         UNSTRING WS-TOK-L1-SPEED DELIMITED BY '.'                00003520
003530             INTO WS-SPEED-INT WS-SPEED-DEC                       00003530
003540         COMPUTE DI-LANE-1-SPEED ROUNDED =                        00003540
003550             WS-SPEED-INT + (WS-SPEED-DEC / 100)                  00003550
003560     END-IF.                                                      00003560
003570*    LANE 1 DONE -- LANES 2 AND 3 BELOW REPEAT THE SAME THREE     00003570
003580*    STATEMENTS AGAINST WS-TOK-L2-SPEED/L3-SPEED SINCE WS-        00003580
003590*    SPEED-INT AND WS-SPEED-DEC ARE REUSED FOR EACH LANE IN TURN. 00003590
003600     IF WS-TOK-L2-SPEED NOT = SPACES                              00003600
003610         UNSTRING WS-TOK-L2-SPEED DELIMITED BY '.'                00003610
003620             INTO WS-SPEED-INT WS-SPEED-DEC                       00003620
003630         COMPUTE DI-LANE-2-SPEED ROUNDED =                        00003630
003640             WS-SPEED-INT + (WS-SPEED-DEC / 100)                  00003640
003650     END-IF.                                                      00003650
003660     IF WS-TOK-L3-SPEED NOT = SPACES                              00003660
003670         UNSTRING WS-TOK-L3-SPEED DELIMITED BY '.'                00003670
003680             INTO WS-SPEED-INT WS-SPEED-DEC                       00003680
003690         COMPUTE DI-LANE-3-SPEED ROUNDED =                        00003690
003700             WS-SPEED-INT + (WS-SPEED-DEC / 100)                  00003700
003710     END-IF.                                                      00003710
003720*                                                                 00003720
003730 760-CALL-ANALYSIS-RTN.                                           00003730
003740*    HANDS THE JUST-PARSED DETECTION TO DETANLZ FOR THE           00003740
003750*    STRATEGY PASS -- SEE THE DETANLZ HEADER FOR WHAT "VEHICLE"   00003750
003760*    STRATEGY MEANS TODAY.                                        00003760
003770     CALL 'DETANLZ' USING WS-STRATEGY-TYPE, DI-DETECTION-AREA,    00003770
003780         WS-ANLZ-TOTAL-VEH, WS-ANLZ-L1-SPEED, WS-ANLZ-L2-SPEED,   00003780
003790         WS-ANLZ-L3-SPEED, WS-ANLZ-RETCODE.                       00003790
003800*    DETANLZ NEVER CHANGES DI-DETECTION-AREA -- IT ONLY READS     00003800
003810*    IT AND RETURNS THE FOUR RESULT FIELDS ABOVE.                 00003810
003820*                                                                 00003820
003830 770-WRITE-STORE-RTN.                                             00003830
003840*    DS-DET-ID IS THE SEQUENTIAL LOAD COUNTER, NOT ANYTHING       00003840
003850*    OFF THE INPUT LINE -- THE FEED HAS NO DETECTION-ID FIELD     00003850
003860*    OF ITS OWN, SO DETLOAD ASSIGNS ONE AS IT WRITES.             00003860
003870     ADD 1 TO NUM-LINES-LOADED.                                   00003870
003880     MOVE NUM-LINES-LOADED TO DS-DET-ID.                          00003880
003890     MOVE DI-DETECTION-AREA TO DS-DETECTION-BODY.                 00003890
003900     WRITE DS-DETECTION-REC.                                      00003900
003910     IF WS-DETSTORE-STATUS NOT = '00'                             00003910
003920         DISPLAY 'ERROR WRITING DETECTIONS-STORE. RC: '           00003920
003930                 WS-DETSTORE-STATUS                               00003930
003940         PERFORM 799-ABEND-RTN                                    00003940
003950     END-IF.                                                      00003950
003960*                                                                 00003960
003970 790-CLOSE-FILES-RTN.                                             00003970
003980*    NOTHING FANCY -- BOTH FILES CLOSE HERE WHETHER THE RUN       00003980
003990*    ENDED CLEAN OR 799-ABEND-RTN IS ABOUT TO STOP IT ANYWAY.     00003990
004000     CLOSE DETECTIONS-IN.                                         00004000
004010     CLOSE DETECTIONS-STORE.                                      00004010
004020*                                                                 00004020
004030 799-ABEND-RTN.                                                   00004030
004040*    ANY FILE-STATUS FAILURE ON OPEN OR WRITE COMES HERE --       00004040
004050*    THIS SHOP TREATS A FILE ERROR AS UNRECOVERABLE RATHER        00004050
004060*    THAN TRYING TO LIMP THROUGH THE REST OF THE RUN.             00004060
004070     DISPLAY 'DETLOAD ABENDING - FILE ERROR, SEE ABOVE'.          00004070
004080     MOVE 16 TO RETURN-CODE.                                      00004080
004090     STOP RUN.                                                    00004090
004100*                                                                 00004100
004110 800-DISPLAY-TOTALS-RTN.                                          00004110
004120*    LAST PARAGRAPH IN THE PROGRAM -- THREE CONSOLE LINES SO      00004120
004130*    THE OPERATOR CAN CONFIRM THE RUN WITHOUT OPENING             00004130
004140*    DETECTIONS-STORE.                                            00004140
004150     MOVE REPORT-TOTALS TO RPT-TOTALS-DISP.                       00004150
004160     IF NUM-LINES-LOADED = 0                                      00004160
004170         DISPLAY 'DETLOAD - NO DETECTIONS LOADED'                 00004170
004180*        AN EMPTY LOAD IS NOT TREATED AS AN ERROR -- AN EMPTY     00004180
004190*        FEED FILE ON A GIVEN DAY IS A VALID, IF UNUSUAL,         00004190
004200*        OPERATING CONDITION.                                     00004200
004210     ELSE                                                         00004210
004220         DISPLAY 'DETLOAD - ' RPT-LOADED-DISP ' DETECTIONS LOADED'00004220
004230     END-IF.                                                      00004230
004240     DISPLAY 'DETLOAD - LINES READ     = ' RPT-READ-DISP.         00004240
004250     DISPLAY 'DETLOAD - LINES REJECTED = ' RPT-REJECT-DISP.       00004250
