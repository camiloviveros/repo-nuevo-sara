000100***************************************************************  00000100
000200* DETRECCB                                                       00000200
000300* ONE DETECTION-INTERVAL FIELD BLOCK, SHARED BY THE LOAD-PASS    00000300
000400* WORKING STORAGE AREA AND THE DETECTION STORE FD RECORD.        00000400
000500* COPY THIS MEMBER REPLACING ==:TAG:== BY THE CALLER'S OWN       00000500
000600* PREFIX -- ==DI== FOR THE PARSED INPUT AREA IN DETLOAD, ==DS==  00000600
000700* FOR THE STORED-RECORD AREA IN DETLOAD AND DETRPT.  THE STORED  00000700
000800* RECORD ADDS ITS OWN :TAG:-DET-ID AS A SIBLING FIELD -- THAT    00000800
000900* FIELD IS NOT PART OF THIS MEMBER.                              00000900
001000*                                                                00001000
001100* CHANGE LOG                                                     00001100
001200*   04/11/94  RBW  ORIGINAL MEMBER FOR TRAFFIC SENSOR INTAKE.    00001200
001300*   09/02/95  RBW  ADDED LANE-3 FIELDS -- THIRD LANE SENSOR      00001300
001400*                  INSTALLED AT THE NORTH RAMP DETECTOR SITE.   00001400
001500*   06/19/97  KMT  CR0461 REPACKED SPEED FIELDS TO COMP-3.       00001500
001600*   11/03/98  KMT  Y2K REVIEW -- DET-DATE IS ALREADY A FULL      00001600
001700*                  4-DIGIT-YEAR STRING, NO CHANGE REQUIRED.      00001700
001800*   02/14/02  JFS  CR0618 ADDED TRAILING FILLER FOR FUTURE       00001800
001900*                  LANE EXPANSION WITHOUT A RECORD-LENGTH        00001900
002000*                  CHANGE.                                       00002000
002100***************************************************************  00002100
002200     05  :TAG:-TIMESTAMP-MS          PIC S9(15)     COMP-3.      00002200
002300     05  :TAG:-DET-DATE               PIC X(19).                 00002300
002400     05  :TAG:-OBJ-TOTAL-CAR          PIC 9(06).                 00002400
002500     05  :TAG:-OBJ-TOTAL-BUS          PIC 9(06).                 00002500
002600     05  :TAG:-OBJ-TOTAL-TRUCK        PIC 9(06).                 00002600
002700     05  :TAG:-LANE-1-CAR             PIC 9(06).                 00002700
002800     05  :TAG:-LANE-1-BUS             PIC 9(06).                 00002800
002900     05  :TAG:-LANE-1-TRUCK           PIC 9(06).                 00002900
003000     05  :TAG:-LANE-2-CAR             PIC 9(06).                 00003000
003100     05  :TAG:-LANE-2-BUS             PIC 9(06).                 00003100
003200     05  :TAG:-LANE-2-TRUCK           PIC 9(06).                 00003200
003300     05  :TAG:-LANE-3-CAR             PIC 9(06).                 00003300
003400     05  :TAG:-LANE-3-BUS             PIC 9(06).                 00003400
003500     05  :TAG:-LANE-3-TRUCK           PIC 9(06).                 00003500
003600     05  :TAG:-LANE-1-SPEED           PIC S9(3)V9(2) COMP-3.     00003600
003700     05  :TAG:-LANE-2-SPEED           PIC S9(3)V9(2) COMP-3.     00003700
003800     05  :TAG:-LANE-3-SPEED           PIC S9(3)V9(2) COMP-3.     00003800
003900     05  FILLER                       PIC X(08).                00003900
