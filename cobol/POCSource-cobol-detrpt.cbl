000100****************************************************************  00000100
000110* LICENSED MATERIALS - PROPERTY OF THE TRAFFIC SYSTEMS GROUP      00000110
000120* ALL RIGHTS RESERVED                                             00000120
000130****************************************************************  00000130
000140* PROGRAM:  DETRPT                                                00000140
000150*                                                                 00000150
000160* AUTHOR :  J F Sanchez                                           00000160
000170*                                                                 00000170
000180* RUN AFTER DETLOAD.  READS THE DETECTION STORE (DETSTORE) AND    00000180
000190* PRODUCES THE TRAFFIC ANALYSIS SUMMARY REPORT (REPTOUT).  EACH   00000190
000200* REPORT SECTION IS RECOMPUTED FROM SCRATCH ON EVERY RUN -- NONE  00000200
000210* OF THE FIGURES CARRY OVER FROM A PRIOR RUN.                     00000210
000220*                                                                 00000220
000230* "LAST 50" BELOW ALWAYS MEANS THE 50 HIGHEST DET-ID RECORDS IN   00000230
000240* THE STORE (MOST RECENTLY LOADED), NOT THE LAST 50 PHYSICAL      00000240
000250* RECORDS ON THE FILE -- SINCE DETLOAD WRITES IN ASCENDING        00000250
000260* DET-ID ORDER THOSE ARE THE SAME THING, BUT DO NOT RELY ON THAT  00000260
000270* IF THE LOAD STEP EVER CHANGES.                                  00000270
000280*                                                                 00000280
000290* TRAFFIC-EVOLUTION AND SPEED-EVOLUTION (THE TWO TIME-ORDERED     00000290
000300* SERIES) HAVE NO SECTION IN THE PRINTED SUMMARY -- OPS ASKED FOR 00000300
000310* THOSE TO STAY ON THE CONSOLE FOR NOW, SEE 700-EVOLUTION-RTN.    00000310
000320****************************************************************  00000320
000330 IDENTIFICATION DIVISION.                                         00000330
000340 PROGRAM-ID.    DETRPT.                                           00000340
000350 AUTHOR.        J F SANCHEZ.                                      00000350
000360 INSTALLATION.  TRAFFIC SYSTEMS GROUP.                            00000360
000370 DATE-WRITTEN.  04/18/94.                                         00000370
000380 DATE-COMPILED. 04/18/94.                                         00000380
000390 SECURITY.      NON-CONFIDENTIAL.                                 00000390
000400*                                                                 00000400
000410****************************************************************  00000410
000420* CHANGE LOG                                                      00000420
000430*   04/18/94  JFS  ORIGINAL VERSION -- TOTAL VOLUME AND HOURLY    00000430
000440*                  PATTERN SECTIONS ONLY, LANE-1/LANE-2.          00000440
000450*   08/22/94  RBW  ADDED VOLUME-BY-LANE AND SPEED-BY-LANE         00000450
000460*                  SECTIONS, LAST-50-RECORD WINDOW.               00000460
000470*   03/30/95  RBW  ADDED BOTTLENECK-LANES SECTION, THRESHOLD      00000470
000480*                  HARD-CODED AT 15.0 KM/H PER TRAFFIC ENG.       00000480
000490*   09/02/95  RBW  LANE-3 SUPPORT -- THIRD LANE SENSOR ADDED AT   00000490
000500*                  NORTH RAMP SITE, ALL LANE SECTIONS NOW LOOP    00000500
000510*                  3 TIMES INSTEAD OF BEING HAND-CODED TWICE.     00000510
000520*   06/19/97  KMT  CR0461 SPEED FIELDS NOW PACKED S9(3)V9(2),     00000520
000530*                  AVERAGE-SPEED COMPUTE CHANGED TO MATCH.        00000530
000540*   01/09/98  KMT  CR0502 VEHICLE-TYPE DOMINANCE SECTION ADDED    00000540
000550*                  PER REQUEST FROM PLANNING.                     00000550
000560*   11/03/98  KMT  Y2K REVIEW -- RUN DATE PULLED FROM ACCEPT      00000560
000570*                  FROM DATE, WHICH IS STILL A 2-DIGIT YEAR ON    00000570
000580*                  THIS COMPILER.  HEAD-DATE NOW BUILT FROM A     00000580
000590*                  4-DIGIT WINDOW (19/20) CENTURY FIELD.          00000590
000600*   11/30/98  KMT  Y2K SIGN-OFF FILED UNDER CR0556.               00000600
000610*   02/14/02  JFS  CR0618 NO CHANGE TO THIS MEMBER FOR THE LANE   00000610
000620*                  EXPANSION WORK, NOTED FOR THE RECORD.          00000620
000630*   07/09/03  JFS  CR0702 TRAFFIC/SPEED EVOLUTION SERIES ADDED    00000630
000640*                  (CONSOLE ONLY, NO PRINT SECTION -- SEE OPS     00000640
000650*                  REQUEST ABOVE).                                00000650
000660*   03/11/05  JFS  CR0749 BOTTLENECK SECTION NOW OMITTED WHEN NO  00000660
000670*                  LANE QUALIFIES, WAS PRINTING AN EMPTY HEADING. 00000670
000680*   08/12/05  JFS  CR0711 STANDALONE WORK COUNTERS CONVERTED      00000680
000690*                  FROM GROUPED 05-LEVELS TO SEPARATE 77-LEVEL    00000690
000700*                  ITEMS, PER SHOP STANDARD -- SEE WRKSFINL.      00000700
000710*   08/30/05  RBW  CR0810 TRAFFIC/SPEED EVOLUTION (REPORTS 6      00000710
000720*                  AND 7) NOW RUNS EVERY TIME -- DROPPED THE      00000720
000730*                  OLD UPSI-1 GATE THAT LEFT THEM SILENT ON A     00000730
000740*                  NORMAL RUN WITH TRACE OFF.                     00000740
000750*   09/20/05  RBW  CR0850 DROPPED THE UPSI-1 SWITCH AND THE       00000750
000760*                  SPECIAL-NAMES TOP-OF-FORM MNEMONIC FOR         00000760
000770*                  GOOD -- NEVER WIRED TO A REAL PARM CARD IN     00000770
000780*                  PRODUCTION.  SAME CLEANUP AS DETLOAD AND       00000780
000790*                  DETANLZ, SAME TICKET.                          00000790
000800****************************************************************  00000800
000810 ENVIRONMENT DIVISION.                                            00000810
000820 CONFIGURATION SECTION.                                           00000820
000830 SOURCE-COMPUTER. IBM-370.                                        00000830
000840 OBJECT-COMPUTER. IBM-370.                                        00000840
000850 INPUT-OUTPUT SECTION.                                            00000850
000860 FILE-CONTROL.                                                    00000860
000870     SELECT DETECTIONS-STORE ASSIGN TO DETSTORE                   00000870
000880         ACCESS IS SEQUENTIAL                                     00000880
000890         FILE STATUS  IS WS-DETSTORE-STATUS.                      00000890
000900     SELECT REPORT-OUT       ASSIGN TO REPTOUT                    00000900
000910         ORGANIZATION IS LINE SEQUENTIAL                          00000910
000920         FILE STATUS  IS WS-REPTOUT-STATUS.                       00000920
000930****************************************************************  00000930
000940 DATA DIVISION.                                                   00000940
000950 FILE SECTION.                                                    00000950
000960*                                                                 00000960
000970 FD  DETECTIONS-STORE                                             00000970
000980     RECORDING MODE IS F                                          00000980
000990     BLOCK CONTAINS 0 RECORDS                                     00000990
001000     RECORD CONTAINS 125 CHARACTERS                               00001000
001010     LABEL RECORDS ARE STANDARD.                                  00001010
001020 01  DS-DETECTION-REC.                                            00001020
001030     05  DS-DET-ID                   PIC 9(09).                   00001030
001040     05  DS-DETECTION-BODY.                                       00001040
001050         COPY DETRECCB REPLACING ==:TAG:== BY ==DS==.             00001050
001060*                                                                 00001060
001070 FD  REPORT-OUT                                                   00001070
001080     LABEL RECORDS ARE OMITTED.                                   00001080
001090 01  RPT-LINE.                                                    00001090
001100     05  RPT-LINE-TEXT               PIC X(128).                  00001100
001110     05  FILLER                      PIC X(04).                   00001110
001120****************************************************************  00001120
001130 WORKING-STORAGE SECTION.                                         00001130
001140****************************************************************  00001140
001150*                                                                 00001150
001160 01  SYSTEM-DATE-AND-TIME.                                        00001160
001170     05  CURRENT-DATE.                                            00001170
001180         10  CURRENT-YEAR            PIC 9(2).                    00001180
001190         10  CURRENT-MONTH           PIC 9(2).                    00001190
001200         10  CURRENT-DAY             PIC 9(2).                    00001200
001210         10  FILLER                  PIC X(02).                   00001210
001220 01  CURRENT-DATE-N REDEFINES CURRENT-DATE PIC X(8).              00001220
001230 01  RL-RUN-DATE-WORK.                                            00001230
001240     05  RL-RUN-CENTURY              PIC 9(2) VALUE 19.           00001240
001250     05  FILLER                      PIC X VALUE '-'.             00001250
001260     05  RL-RUN-YY                   PIC 9(2).                    00001260
001270     05  FILLER                      PIC X VALUE '-'.             00001270
001280     05  RL-RUN-MM                   PIC 9(2).                    00001280
001290     05  FILLER                      PIC X VALUE '-'.             00001290
001300     05  RL-RUN-DD                   PIC 9(2).                    00001300
001310*                                                                 00001310
001320 01  WS-FIELDS.                                                   00001320
001330*    FILE-STATUS BYTES FOR THE TWO SEQUENTIAL FILES THIS PROGRAM  00001330
001340*    OWNS.  CHECKED RIGHT AFTER EACH OPEN/READ/WRITE -- SEE       00001340
001350*    000-MAIN-RTN AND 910-READ-STORE-RTN BELOW.                   00001350
001360     05  WS-DETSTORE-STATUS          PIC X(2) VALUE SPACES.       00001360
001370     05  WS-REPTOUT-STATUS           PIC X(2) VALUE SPACES.       00001370
001380     05  WS-DETSTORE-EOF             PIC X    VALUE 'N'.          00001380
001390         88  DETSTORE-EOF                      VALUE 'Y'.         00001390
001400     05  FILLER                      PIC X(03).                   00001400
001410*                                                                 00001410
001420****************************************************************  00001420
001430* STANDALONE WORK COUNTERS -- 77-LEVEL ITEMS.  THIS IS THE SAME   00001430
001440* HABIT THE OLD SORT-CARD ROUTINE USED FOR ITS SCRATCH COUNTERS;  00001440
001450* A 77 NEVER PARTICIPATES IN A GROUP MOVE SO IT CANNOT BE         00001450
001460* CLOBBERED BY A CARELESS MOVE-CORRESPONDING SOMEWHERE ELSE IN    00001460
001470* THE PROGRAM.  CR0711 (RBW).                                     00001470
001480****************************************************************  00001480
001490 77  WS-STORE-COUNT                  PIC S9(9) COMP VALUE +0.     00001490
001500*    BUMPED ONCE PER DETECTIONS-STORE RECORD SUCCESSFULLY READ.   00001500
001510 77  WS-SKIP-COUNT                   PIC S9(9) COMP VALUE +0.     00001510
001520*    RESERVED FOR A FUTURE BAD-RECORD COUNT; NOT SET TODAY        00001520
001530*    BECAUSE DETECTIONS-STORE IS BUILT BY DETLOAD, NOT READ RAW.  00001530
001540 77  WS-SKIP-CTR                     PIC S9(9) COMP VALUE +0.     00001540
001550*    SEPARATE FROM WS-SKIP-COUNT SO THE SKIP LOOP IN 300-         00001550
001560*    LOAD-LAST-50-RTN CAN COUNT UP WHILE THE TARGET IT IS         00001560
001570*    COUNTING TOWARD STAYS UNTOUCHED.                             00001570
001580 77  WS-WINDOW-SIZE                  PIC S9(4) COMP VALUE +50.    00001580
001590*    SIZE OF THE "LAST 50" ROLLING WINDOW (REPORTS 2, 4 AND 6).   00001590
001600*    A 77 BECAUSE IT IS A SINGLE SCALAR, NOT PART OF ANY RECORD.  00001600
001610*    IF THE SITE EVER WANTS A DIFFERENT WINDOW SIZE THIS IS THE   00001610
001620*    ONLY FIELD TO CHANGE -- NOTHING ELSE IN THE PROGRAM HARD-    00001620
001630*    CODES THE NUMBER 50.                                         00001630
001640 77  WS-BOTTLENECK-THRESHOLD         PIC S9(3)V9(2) COMP-3        00001640
001650                                     VALUE +15.00.                00001650
001660*    LANES AVERAGING UNDER THIS SPEED (KM/H) OVER THE WINDOW ARE  00001660
001670*    FLAGGED BOTTLENECKS IN REPORT 5 -- SEE 610-CHECK-LANE-RTN.   00001670
001680 77  WS-DAY-TYPE-BUCKET              PIC X(07) VALUE 'WEEKDAY'.   00001680
001690*    THE SPEC DOES NOT YET DISTINGUISH WEEKEND TRAFFIC, SO THIS   00001690
001700*    BUCKET IS CARRIED AS A CONSTANT.  LEFT AS A FIELD (RATHER    00001700
001710*    THAN A LITERAL IN THE REPORT PARAGRAPH) SO THE DAY-TYPE      00001710
001720*    LOGIC HAS A HOME WHEN THE SITE FUNDS A REAL CALENDAR TABLE.  00001720
001730*                                                                 00001730
001740****************************************************************  00001740
001750* REPORT 1 -- TOTAL VEHICLE VOLUME, HOURLY PATTERN, DAILY BUCKET  00001750
001760****************************************************************  00001760
001770 01  REPORT-1-TOTALS.                                             00001770
001780     05  RPT-TOTAL-CAR               PIC S9(9) COMP VALUE +0.     00001780
001790     05  RPT-TOTAL-BUS                PIC S9(9) COMP VALUE +0.    00001790
001800     05  RPT-TOTAL-TRUCK              PIC S9(9) COMP VALUE +0.    00001800
001810     05  FILLER                      PIC X(02).                   00001810
001820 01  RPT-TOTAL-DISP REDEFINES REPORT-1-TOTALS.                    00001820
001830     05  RPT-CAR-DISP                PIC S9(9).                   00001830
001840     05  RPT-BUS-DISP                PIC S9(9).                   00001840
001850     05  RPT-TRUCK-DISP              PIC S9(9).                   00001850
001860     05  FILLER                      PIC X(02).                   00001860
001870*    ZONED-DISPLAY VIEW OF REPORT-1-TOTALS, LAID OVER THE SAME    00001870
001880*    STORAGE, SO THE PRINT PARAGRAPHS CAN STRING THE DIGITS       00001880
001890*    DIRECTLY WITHOUT A SEPARATE MOVE-AND-EDIT STEP.              00001890
001900 77  WS-DAILY-TOTAL                  PIC S9(9) COMP VALUE +0.     00001900
001910*    CAR + BUS + TRUCK FOR THE WHOLE RUN.  A 77 SINCE IT STANDS   00001910
001920*    ALONE AND IS NEVER REDEFINED OR GROUPED.                     00001920
001930*                                                                 00001930
001940 01  HOURLY-PATTERN.                                              00001940
001950     05  HOURLY-ENTRY OCCURS 24 TIMES INDEXED BY HOURLY-IDX.      00001950
001960         10  HOURLY-TOTAL            PIC S9(9) COMP VALUE +0.     00001960
001970         10  HOURLY-POP-SW           PIC X    VALUE 'N'.          00001970
001980             88  HOURLY-POPULATED              VALUE 'Y'.         00001980
001990*    HOURLY-POP-SW SAYS WHETHER THIS HOUR EVER SAW A DETECTION -- 00001990
002000*    REPORT 1'S HOURLY BREAKDOWN SKIPS HOURS THAT NEVER POPULATE. 00002000
002010 01  WS-HOUR-LINE-WORK               PIC X(05) VALUE SPACES.      00002010
002020 01  WS-HOUR-LINE-PARTS REDEFINES WS-HOUR-LINE-WORK.              00002020
002030     05  WS-HOUR-PART                PIC XX.                      00002030
002040     05  FILLER                      PIC X.                       00002040
002050     05  WS-MIN-PART                 PIC XX.                      00002050
002060*                                                                 00002060
002070 01  WS-DATE-SPLIT.                                               00002070
002080     05  WS-DATE-PART                PIC X(10) VALUE SPACES.      00002080
002090     05  WS-TIME-PART                PIC X(08) VALUE SPACES.      00002090
002100     05  FILLER                      PIC X(02).                   00002100
002110 01  WS-TIME-SPLIT.                                               00002110
002120     05  WS-HOUR-TOKEN               PIC X(02) VALUE SPACES.      00002120
002130     05  WS-MIN-SEC-TOKEN             PIC X(06) VALUE SPACES.     00002130
002140     05  FILLER                      PIC X(02).                   00002140
002150*    WS-DATE-SPLIT/WS-TIME-SPLIT HOLD THE TWO HALVES OF A         00002150
002160*    DI-DETECTION-TS VALUE WHILE 220-EXTRACT-HOUR-RTN PICKS THE   00002160
002170*    HOUR TOKEN OFF THE FRONT OF THE TIME HALF.                   00002170
002180 77  WS-DATE-TOKEN-COUNT             PIC S9(4) COMP VALUE +0.     00002180
002190 77  WS-TIME-TOKEN-COUNT             PIC S9(4) COMP VALUE +0.     00002190
002200 77  WS-HOUR-NUM                     PIC S9(4) COMP VALUE +0.     00002200
002210*    THREE SCRATCH SUBSCRIPTS/RESULTS FOR THE DATE-TIME SPLIT.    00002210
002220*    ALL THREE ARE 77-LEVEL SINCE NONE OF THEM IS EVER PART OF    00002220
002230*    A LARGER RECORD -- EACH LIVES AND DIES WITHIN ONE CALL TO    00002230
002240*    220-EXTRACT-HOUR-RTN.                                        00002240
002250*                                                                 00002250
002260****************************************************************  00002260
002270* LAST-50 WINDOW -- MOST RECENT 50 RECORDS BY DESCENDING DET-ID   00002270
002280****************************************************************  00002280
002290 01  LAST50-TABLE.                                                00002290
002300     05  LAST50-ENTRY OCCURS 50 TIMES INDEXED BY LAST50-IDX.      00002300
002310         10  BF-DET-ID               PIC 9(09).                   00002310
002320         10  BF-DETECTION-BODY.                                   00002320
002330             COPY DETRECCB REPLACING ==:TAG:== BY ==BF==.         00002330
002340 77  LAST50-COUNT                    PIC S9(4) COMP VALUE +0.     00002340
002350*    NUMBER OF ENTRIES CURRENTLY HOLDING DATA IN LAST50-TABLE --  00002350
002360*    NEVER MORE THAN WS-WINDOW-SIZE.  A 77, NOT A 05 UNDER THE    00002360
002370*    TABLE ITSELF, SINCE IT DESCRIBES THE TABLE BUT IS NOT PART   00002370
002380*    OF ANY ENTRY IN IT.                                          00002380
002390*                                                                 00002390
002400****************************************************************  00002400
002410* REPORT 2 -- VOLUME BY LANE (LAST 50)                            00002410
002420****************************************************************  00002420
002430 01  LANE-VOL-TOTALS.                                             00002430
002440     05  LANE-VOL-ENTRY OCCURS 3 TIMES INDEXED BY LV-IDX.         00002440
002450         10  LV-CAR                  PIC S9(9) COMP VALUE +0.     00002450
002460         10  LV-BUS                  PIC S9(9) COMP VALUE +0.     00002460
002470         10  LV-TRUCK                PIC S9(9) COMP VALUE +0.     00002470
002480         10  FILLER                  PIC X(02).                   00002480
002490 01  LANE-VOL-DISP REDEFINES LANE-VOL-TOTALS.                     00002490
002500     05  LANE-VOL-DISP-ENTRY OCCURS 3 TIMES.                      00002500
002510         10  LVD-CAR                 PIC S9(9).                   00002510
002520         10  LVD-BUS                 PIC S9(9).                   00002520
002530         10  LVD-TRUCK               PIC S9(9).                   00002530
002540         10  FILLER                  PIC X(02).                   00002540
002550*    LVD-xxx IS THE SAME STORAGE AS LV-xxx, VIEWED AS ZONED       00002550
002560*    DISPLAY SO 921-PRINT-LANE-VOL-LINE-RTN CAN STRING IT OUT.    00002560
002570*                                                                 00002570
002580****************************************************************  00002580
002590* REPORT 4 -- AVERAGE SPEED BY LANE (LAST 50)                     00002590
002600****************************************************************  00002600
002610 01  LANE-SPEED-WORK.                                             00002610
002620     05  LANE-SPEED-ENTRY OCCURS 3 TIMES INDEXED BY LS-IDX.       00002620
002630         10  LS-SUM                  PIC S9(7)V9(2) COMP-3        00002630
002640                                     VALUE +0.                    00002640
002650         10  LS-COUNT                PIC S9(4) COMP VALUE +0.     00002650
002660         10  LS-AVERAGE              PIC S9(3)V9(2) COMP-3        00002660
002670                                     VALUE +0.                    00002670
002680         10  FILLER                  PIC X(02).                   00002680
002690*    LS-AVERAGE IS COMPUTED BY 520-COMPUTE-AVG-RTN AS LS-SUM /    00002690
002700*    LS-COUNT -- ZERO-DIVIDE GUARDED THERE, NOT HERE.             00002700
002710*                                                                 00002710
002720****************************************************************  00002720
002730* REPORT 5 -- BOTTLENECK LANES (AVG SPEED < 15.00 KM/H)           00002730
002740****************************************************************  00002740
002750 01  BOTTLENECK-FLAGS.                                            00002750
002760     05  BN-ENTRY OCCURS 3 TIMES INDEXED BY BN-IDX.               00002760
002770         10  BN-SWITCH               PIC X    VALUE 'N'.          00002770
002780             88  BN-IS-BOTTLENECK               VALUE 'Y'.        00002780
002790 77  WS-ANY-BOTTLENECK               PIC X    VALUE 'N'.          00002790
002800     88  ANY-BOTTLENECK                        VALUE 'Y'.         00002800
002810*    SET ON IN 610-CHECK-LANE-RTN THE MOMENT ANY LANE TRIPS THE   00002810
002820*    THRESHOLD, SO 800-BOTTLENECK-RTN CAN PRINT A ONE-LINE "NONE  00002820
002830*    FOUND" MESSAGE WITHOUT SCANNING THE TABLE A SECOND TIME.     00002830
002840*                                                                 00002840
002850****************************************************************  00002850
002860* REPORT 8 -- VEHICLE-TYPE DOMINANCE                              00002860
002870****************************************************************  00002870
002880 77  WS-DOMINANCE-TOTAL              PIC S9(9) COMP VALUE +0.     00002880
002890*    CAR + BUS + TRUCK OVER THE LAST-50 WINDOW -- THE DENOMINATOR 00002890
002900*    FOR EACH VEHICLE TYPE'S DOMINANCE PERCENTAGE BELOW.          00002900
002910 01  DOMINANCE-PCT.                                               00002910
002920     05  DOM-CAR-PCT                 PIC S9(3)V9(2) COMP-3        00002920
002930                                     VALUE +0.                    00002930
002940     05  DOM-BUS-PCT                 PIC S9(3)V9(2) COMP-3        00002940
002950                                     VALUE +0.                    00002950
002960     05  DOM-TRUCK-PCT               PIC S9(3)V9(2) COMP-3        00002960
002970                                     VALUE +0.                    00002970
002980     05  FILLER                      PIC X(02).                   00002980
002990 01  DOMINANCE-PCT-DISP REDEFINES DOMINANCE-PCT.                  00002990
003000     05  DOM-CAR-DISP                PIC S9(3)V99.                00003000
003010     05  DOM-BUS-DISP                PIC S9(3)V99.                00003010
003020     05  DOM-TRUCK-DISP              PIC S9(3)V99.                00003020
003030     05  FILLER                      PIC X(02).                   00003030
003040*                                                                 00003040
003050****************************************************************  00003050
003060* PRINT-LINE WORK AREA AND EDITED FIELDS                          00003060
003070****************************************************************  00003070
003080 77  WS-PRINT-LINE                   PIC X(132) VALUE SPACES.     00003080
003090*    MOVED TO REPORT-LINE AND WRITTEN BY 905-WRITE-LINE-RTN.      00003090
003100 77  WS-BUILD-LINE                   PIC X(132) VALUE SPACES.     00003100
003110*    SCRATCH AREA THE STRING STATEMENTS BUILD INTO BEFORE         00003110
003120*    905-WRITE-LINE-RTN COPIES THE RESULT TO WS-PRINT-LINE --     00003120
003130*    KEPT SEPARATE SO A STRING NEVER TARGETS ITS OWN SOURCE.      00003130
003140 77  WS-EDIT-6                       PIC ZZZZZ9.                  00003140
003150 77  WS-EDIT-6B                      PIC ZZZZZ9.                  00003150
003160 77  WS-EDIT-6C                      PIC ZZZZZ9.                  00003160
003170*    THREE IDENTICAL SUPPRESSED-ZERO EDIT FIELDS FOR THE HOURLY   00003170
003180*    AND LANE-VOLUME COUNTS -- THREE BECAUSE A SINGLE PRINT LINE  00003180
003190*    SOMETIMES EDITS THREE COUNTS AT ONCE (SEE 921-PRINT-LANE-    00003190
003200*    VOL-LINE-RTN) AND ONE EDIT FIELD CANNOT HOLD THREE VALUES    00003200
003210*    AT THE SAME TIME.                                            00003210
003220 77  WS-EDIT-SPEED                   PIC ZZ9.99.                  00003220
003230 77  WS-EDIT-PCT                     PIC ZZ9.99.                  00003230
003240 77  WS-EDIT-PCT-B                   PIC ZZ9.99.                  00003240
003250 77  WS-EDIT-PCT-C                   PIC ZZ9.99.                  00003250
003260*    DOMINANCE PERCENTAGES FOR CAR/BUS/TRUCK NEED THREE SEPARATE  00003260
003270*    EDIT FIELDS FOR THE SAME REASON AS WS-EDIT-6/6B/6C ABOVE.    00003270
003280 77  WS-EDIT-9                       PIC Z(8)9.                   00003280
003290*    GENERAL-PURPOSE 9-DIGIT EDIT FIELD FOR TOTALS THAT DO NOT    00003290
003300*    NEED TO SHARE THE LINE WITH TWO OTHER COUNTS.                00003300
003310 01  WS-LANE-NAME-TABLE.                                          00003310
003320     05  FILLER                      PIC X(6) VALUE 'LANE-1'.     00003320
003330     05  FILLER                      PIC X(6) VALUE 'LANE-2'.     00003330
003340     05  FILLER                      PIC X(6) VALUE 'LANE-3'.     00003340
003350 01  WS-LANE-NAMES REDEFINES WS-LANE-NAME-TABLE.                  00003350
003360     05  WS-LANE-NAME OCCURS 3 TIMES PIC X(6).                    00003360
003370****************************************************************  00003370
003380 PROCEDURE DIVISION.                                              00003380
003390****************************************************************  00003390
003400*                                                                 00003400
003410 000-MAIN-RTN.                                                    00003410
003420*    TOP OF THE RUN.  PULL TODAY'S DATE ONCE, OPEN THE ONE OUTPUT 00003420
003430*    FILE THIS PROGRAM OWNS, THEN WALK THE NINE REPORTS IN THE    00003430
003440*    ORDER THE SPEC LAYS THEM OUT -- NONE OF THEM DEPEND ON ANY   00003440
003450*    OTHER EXCEPT THAT 300- MUST FOLLOW 200- (SEE THE BANNER      00003450
003460*    ABOVE 200-TOTAL-VOLUME-RTN BELOW).                           00003460
003470     ACCEPT CURRENT-DATE FROM DATE.                               00003470
003480*    CURRENT-DATE-N (A REDEFINES OF CURRENT-DATE) GIVES US THE    00003480
003490*    YYMMDD DIGITS WITHOUT A SEPARATE EDIT STEP.                  00003490
003500     MOVE CURRENT-YEAR  TO RL-RUN-YY.                             00003500
003510     MOVE CURRENT-MONTH TO RL-RUN-MM.                             00003510
003520     MOVE CURRENT-DAY   TO RL-RUN-DD.                             00003520
003530                                                                  00003530
003540     OPEN OUTPUT REPORT-OUT.                                      00003540
003550     IF WS-REPTOUT-STATUS = '00' OR '05'                          00003550
003560         CONTINUE                                                 00003560
003570     ELSE                                                         00003570
003580*        '05' MEANS THE FILE DID NOT EXIST BEFORE THE OPEN --     00003580
003590*        NORMAL ON A FRESH RUN, SO IT IS NOT TREATED AS AN ERROR. 00003590
003600         DISPLAY 'DETRPT - ERROR OPENING REPTOUT. RC: '           00003600
003610                 WS-REPTOUT-STATUS                                00003610
003620         STOP RUN                                                 00003620
003630     END-IF.                                                      00003630
003640                                                                  00003640
003650*    REPORTS 1 AND 3 SHARE ONE READ OF DETECTIONS-STORE (200-).   00003650
003660*    300- THEN RE-OPENS THE SAME FILE TO BUILD THE LAST-50        00003660
003670*    WINDOW THAT REPORTS 2, 4, 5, 6 AND 7 ALL READ FROM.          00003670
003680     PERFORM 200-TOTAL-VOLUME-RTN.                                00003680
003690     PERFORM 300-LOAD-LAST-50-RTN.                                00003690
003700     PERFORM 400-VOLUME-BY-LANE-RTN.                              00003700
003710*    VOLUME BY LANE RUNS BEFORE SPEED BY LANE SO THAT A FUTURE    00003710
003720*    CROSS-CHECK (TOTAL VOLUME FROM 400- VS TOTAL COUNT FROM 500-)00003720
003730*    WOULD HAVE BOTH NUMBERS READY -- NO SUCH CHECK EXISTS TODAY. 00003730
003740     PERFORM 500-SPEED-BY-LANE-RTN.                               00003740
003750     PERFORM 600-BOTTLENECK-RTN.                                  00003750
003760     PERFORM 700-EVOLUTION-RTN.                                   00003760
003770     PERFORM 800-DOMINANCE-RTN.                                   00003770
003780     PERFORM 900-PRINT-SUMMARY-RTN.                               00003780
003790                                                                  00003790
003800     CLOSE REPORT-OUT.                                            00003800
003810     GOBACK.                                                      00003810
003820*                                                                 00003820
003830****************************************************************  00003830
003840* REPORT 1 AND REPORT 3 SHARE THIS PASS -- ONE FULL READ OF THE   00003840
003850* STORE GIVES THE OVERALL TOTALS AND THE HOURLY PATTERN, AND THE  00003850
003860* RECORD COUNT 300- NEEDS TO FIND THE LAST-50 WINDOW.             00003860
003870****************************************************************  00003870
003880 200-TOTAL-VOLUME-RTN.                                            00003880
003890*    OPENS DETECTIONS-STORE FOR INPUT -- THE SAME FILE DETLOAD    00003890
003900*    WROTE.  CLOSED AGAIN AT THE BOTTOM OF THIS PARAGRAPH SO      00003900
003910*    300-LOAD-LAST-50-RTN CAN RE-OPEN IT FOR ITS OWN PASS.        00003910
003920     OPEN INPUT DETECTIONS-STORE.                                 00003920
003930     IF WS-DETSTORE-STATUS = '00' OR '05'                         00003930
003940         CONTINUE                                                 00003940
003950     ELSE                                                         00003950
003960         DISPLAY 'DETRPT - ERROR OPENING DETSTORE. RC: '          00003960
003970                 WS-DETSTORE-STATUS                               00003970
003980         STOP RUN                                                 00003980
003990     END-IF.                                                      00003990
004000     MOVE 'N' TO WS-DETSTORE-EOF.                                 00004000
004010     PERFORM 205-READ-STORE-RTN.                                  00004010
004020     PERFORM 210-ACCUMULATE-TOTALS-RTN UNTIL DETSTORE-EOF.        00004020
004030     CLOSE DETECTIONS-STORE.                                      00004030
004040*    IF THE STORE WAS EMPTY THE ABOVE LOOP NEVER RAN, SO THE      00004040
004050*    POPULATED SWITCH ON EVERY HOUR BUCKET IS STILL 'N'.  REPORT  00004050
004060*    1 WOULD THEN PRINT NOTHING FOR THE HOURLY SECTION, WHICH     00004060
004070*    READS AS A BUG TO AN OPERATOR WHO DOES NOT KNOW THE STORE    00004070
004080*    WAS EMPTY -- SO AN EMPTY RUN FORCES ALL 24 HOURS POPULATED   00004080
004090*    AT ZERO INSTEAD OF SUPPRESSING THE SECTION ENTIRELY.         00004090
004100     IF WS-STORE-COUNT = 0                                        00004100
004110         PERFORM 201-DEFAULT-HOURLY-RTN                           00004110
004120             VARYING HOURLY-IDX FROM 1 BY 1                       00004120
004130             UNTIL HOURLY-IDX > 24                                00004130
004140     END-IF.                                                      00004140
004150*                                                                 00004150
004160 201-DEFAULT-HOURLY-RTN.                                          00004160
004170*    EACH HOUR'S TOTAL IS ALREADY ZERO FROM WORKING-STORAGE --    00004170
004180*    ONLY THE POPULATED SWITCH NEEDS FORCING ON HERE.             00004180
004190     MOVE 'Y' TO HOURLY-POP-SW(HOURLY-IDX).                       00004190
004200*                                                                 00004200
004210 205-READ-STORE-RTN.                                              00004210
004220*    SHARED READ PARAGRAPH -- CALLED FROM BOTH THE 200- TOTALS    00004220
004230*    PASS AND THE 300- WINDOW PASS BELOW, SO THE AT-END LOGIC     00004230
004240*    ONLY HAS TO BE WRITTEN ONCE.                                 00004240
004250     READ DETECTIONS-STORE                                        00004250
004260         AT END MOVE 'Y' TO WS-DETSTORE-EOF                       00004260
004270     END-READ.                                                    00004270
004280*                                                                 00004280
004290 210-ACCUMULATE-TOTALS-RTN.                                       00004290
004300*    RPT-TOTAL-CAR/BUS/TRUCK FEED REPORT 1'S "TOTAL VEHICLE       00004300
004310*    VOLUME" LINE; WS-DAILY-TOTAL IS KEPT AS A SEPARATE RUNNING   00004310
004320*    SUM RATHER THAN COMPUTED LATER FROM THE THREE COUNTS --      00004320
004330*    ONE ADD PER RECORD INSTEAD OF THREE ADDS AT THE END.         00004330
004340     ADD 1 TO WS-STORE-COUNT.                                     00004340
004350     ADD DS-OBJ-TOTAL-CAR   TO RPT-TOTAL-CAR.                     00004350
004360     ADD DS-OBJ-TOTAL-BUS   TO RPT-TOTAL-BUS.                     00004360
004370     ADD DS-OBJ-TOTAL-TRUCK TO RPT-TOTAL-TRUCK.                   00004370
004380     ADD DS-OBJ-TOTAL-CAR   TO WS-DAILY-TOTAL.                    00004380
004390     ADD DS-OBJ-TOTAL-BUS   TO WS-DAILY-TOTAL.                    00004390
004400     ADD DS-OBJ-TOTAL-TRUCK TO WS-DAILY-TOTAL.                    00004400
004410*    WS-DAY-TYPE-BUCKET IS ALWAYS 'WEEKDAY' -- SEE DETRPT HEADER. 00004410
004420     PERFORM 220-EXTRACT-HOUR-RTN.                                00004420
004430     PERFORM 205-READ-STORE-RTN.                                  00004430
004440*                                                                 00004440
004450****************************************************************  00004450
004460* EXTRACT-HOUR-FROM-DATE -- SPLIT ON THE SPACE, THEN THE COLON.   00004460
004470* IF EITHER SPLIT FAILS THE RECORD CONTRIBUTES NOTHING, IT IS     00004470
004480* NOT FORCED INTO A DEFAULT BUCKET.                               00004480
004490****************************************************************  00004490
004500 220-EXTRACT-HOUR-RTN.                                            00004500
004510*    DI-DET-DATE/DS-DET-DATE IS FREE-FORM TEXT COPIED STRAIGHT    00004510
004520*    FROM THE SENSOR FEED -- THIS PARAGRAPH IS THE ONLY PLACE IN  00004520
004530*    THE PROGRAM THAT TRUSTS ITS SHAPE, AND IT TRUSTS IT ONLY     00004530
004540*    AFTER CHECKING.                                              00004540
004550     MOVE SPACES TO WS-DATE-SPLIT WS-TIME-SPLIT.                  00004550
004560     MOVE ZERO   TO WS-DATE-TOKEN-COUNT WS-TIME-TOKEN-COUNT.      00004560
004570     UNSTRING DS-DET-DATE DELIMITED BY ' '                        00004570
004580         INTO WS-DATE-PART WS-TIME-PART                           00004580
004590         TALLYING IN WS-DATE-TOKEN-COUNT.                         00004590
004600*    A DATE WITH NO SPACE, OR WITH A SPACE BUT NO TIME HALF,      00004600
004610*    CANNOT HAVE COME FROM A WELL-FORMED TIMESTAMP -- BAIL OUT    00004610
004620*    RATHER THAN GUESS.                                           00004620
004630     IF WS-DATE-TOKEN-COUNT NOT = 2 OR WS-TIME-PART = SPACES      00004630
004640         GO TO 220-EXIT                                           00004640
004650     END-IF.                                                      00004650
004660     UNSTRING WS-TIME-PART DELIMITED BY ':'                       00004660
004670         INTO WS-HOUR-TOKEN WS-MIN-SEC-TOKEN                      00004670
004680         TALLYING IN WS-TIME-TOKEN-COUNT.                         00004680
004690*    SAME REASONING AS ABOVE, ONE LEVEL DOWN -- THE HOUR TOKEN    00004690
004700*    ALSO HAS TO BE NUMERIC OR THE SET BELOW WOULD ABEND.         00004700
004710     IF WS-TIME-TOKEN-COUNT NOT = 2 OR WS-HOUR-TOKEN NOT NUMERIC  00004710
004720         GO TO 220-EXIT                                           00004720
004730     END-IF.                                                      00004730
004740     MOVE WS-HOUR-TOKEN TO WS-HOUR-NUM.                           00004740
004750     ADD 1 TO WS-HOUR-NUM.                                        00004750
004760*    WS-HOUR-NUM IS NOW THE 1-24 SUBSCRIPT (HOUR 0 BECOMES 1).    00004760
004770     SET HOURLY-IDX TO WS-HOUR-NUM.                               00004770
004780     ADD DS-OBJ-TOTAL-CAR DS-OBJ-TOTAL-BUS DS-OBJ-TOTAL-TRUCK     00004780
004790         TO HOURLY-TOTAL(HOURLY-IDX).                             00004790
004800     MOVE 'Y' TO HOURLY-POP-SW(HOURLY-IDX).                       00004800
004810 220-EXIT.                                                        00004810
004820     EXIT.                                                        00004820
004830*                                                                 00004830
004840****************************************************************  00004840
004850* LOAD THE LAST-50 WINDOW -- SKIP FORWARD PAST THE OLDER RECORDS  00004850
004860* (USING THE COUNT 200- ALREADY TOOK), THEN BUFFER WHAT IS LEFT   00004860
004870* IN ASCENDING DET-ID ORDER (THE ORDER THEY COME OFF THE FILE).   00004870
004880****************************************************************  00004880
004890 300-LOAD-LAST-50-RTN.                                            00004890
004900*    WS-SKIP-CTR DRIVES THE SKIP LOOP; WS-SKIP-COUNT IS THE       00004900
004910*    TARGET IT COUNTS UP TO.  BOTH ARE RESET HERE SO TWO RUNS     00004910
004920*    IN THE SAME ADDRESS SPACE (THERE ARE NONE TODAY, BUT THE     00004920
004930*    OLD SHOP HABIT IS NEVER TO ASSUME A FIELD STARTS AT ZERO)    00004930
004940*    CANNOT LEAK A COUNT FROM A PRIOR CALL.                       00004940
004950     MOVE 0 TO LAST50-COUNT WS-SKIP-CTR.                          00004950
004960*    BOTH FIELDS ARE ALREADY ZERO ON A FRESH RUN, BUT THIS        00004960
004970*    PARAGRAPH HAS ONLY EVER BEEN CALLED ONCE PER RUN TO DATE --  00004970
004980*    THE EXPLICIT MOVE IS CHEAP INSURANCE AGAINST THAT CHANGING.  00004980
004990*    IF THE STORE HOLDS FEWER RECORDS THAN THE WINDOW SIZE THERE  00004990
005000*    IS NOTHING TO SKIP -- THE WHOLE FILE IS THE WINDOW.          00005000
005010     IF WS-STORE-COUNT > WS-WINDOW-SIZE                           00005010
005020         COMPUTE WS-SKIP-COUNT = WS-STORE-COUNT - WS-WINDOW-SIZE  00005020
005030     ELSE                                                         00005030
005040         MOVE 0 TO WS-SKIP-COUNT                                  00005040
005050     END-IF.                                                      00005050
005060     OPEN INPUT DETECTIONS-STORE.                                 00005060
005070     MOVE 'N' TO WS-DETSTORE-EOF.                                 00005070
005080     PERFORM 205-READ-STORE-RTN.                                  00005080
005090*    310- JUST COUNTS PAST THE OLDER RECORDS WITHOUT BUFFERING    00005090
005100*    THEM -- THEY PLAYED THEIR PART IN THE 200- TOTALS AND HAVE   00005100
005110*    NO ROLE IN REPORTS 2, 4, 5, 6 OR 7.                          00005110
005120     PERFORM 310-SKIP-ONE-RTN                                     00005120
005130         UNTIL DETSTORE-EOF OR WS-SKIP-CTR >= WS-SKIP-COUNT.      00005130
005140     PERFORM 320-BUFFER-ONE-RTN                                   00005140
005150         UNTIL DETSTORE-EOF OR LAST50-COUNT >= WS-WINDOW-SIZE.    00005150
005160     CLOSE DETECTIONS-STORE.                                      00005160
005170*                                                                 00005170
005180 310-SKIP-ONE-RTN.                                                00005180
005190     ADD 1 TO WS-SKIP-CTR.                                        00005190
005200     PERFORM 205-READ-STORE-RTN.                                  00005200
005210*                                                                 00005210
005220 320-BUFFER-ONE-RTN.                                              00005220
005230*    BF-DETECTION-BODY IS THE SAME COPY DETRECCB FIELD BLOCK AS   00005230
005240*    THE STORE RECORD -- ONE WHOLE-GROUP MOVE COPIES EVERY LANE   00005240
005250*    AND TOTAL FIELD IN ONE SHOT RATHER THAN FIELD BY FIELD.      00005250
005260     ADD 1 TO LAST50-COUNT.                                       00005260
005270     SET LAST50-IDX TO LAST50-COUNT.                              00005270
005280     MOVE DS-DET-ID          TO BF-DET-ID(LAST50-IDX).            00005280
005290     MOVE DS-DETECTION-BODY  TO BF-DETECTION-BODY(LAST50-IDX).    00005290
005300     PERFORM 205-READ-STORE-RTN.                                  00005300
005310*                                                                 00005310
005320****************************************************************  00005320
005330* REPORT 2 -- VOLUME BY LANE ACROSS THE LAST-50 WINDOW            00005330
005340****************************************************************  00005340
005350 400-VOLUME-BY-LANE-RTN.                                          00005350
005360*    LV-CAR/BUS/TRUCK (1), (2) AND (3) START AT ZERO FROM         00005360
005370*    WORKING-STORAGE -- NO EXPLICIT INITIALIZE NEEDED SINCE THIS  00005370
005380*    PROGRAM RUNS ONCE AND STOPS.                                 00005380
005390     PERFORM 410-ACCUM-LANE-VOL-RTN                               00005390
005400         VARYING LAST50-IDX FROM 1 BY 1                           00005400
005410         UNTIL LAST50-IDX > LAST50-COUNT.                         00005410
005420*                                                                 00005420
005430 410-ACCUM-LANE-VOL-RTN.                                          00005430
005440*    THREE LANES, WRITTEN OUT LANE BY LANE RATHER THAN AS A       00005440
005450*    NESTED TABLE LOOP -- THE SENSOR FEED HAS EXACTLY THREE       00005450
005460*    LANES TODAY AND THE SHOP SEES NO VALUE IN A SUBSCRIPTED      00005460
005470*    LOOP FOR A FIXED COUNT THAT SMALL.                           00005470
005480     ADD BF-LANE-1-CAR(LAST50-IDX)   TO LV-CAR(1).                00005480
005490*    LANE 1 IS THE CURB LANE ON EVERY SITE THIS SHOP HAS WIRED    00005490
005500*    SO FAR -- NOT GUARANTEED BY THE SPEC, JUST THE SITE CONVENTION.00005500
005510     ADD BF-LANE-1-BUS(LAST50-IDX)   TO LV-BUS(1).                00005510
005520     ADD BF-LANE-1-TRUCK(LAST50-IDX) TO LV-TRUCK(1).              00005520
005530     ADD BF-LANE-2-CAR(LAST50-IDX)   TO LV-CAR(2).                00005530
005540     ADD BF-LANE-2-BUS(LAST50-IDX)   TO LV-BUS(2).                00005540
005550     ADD BF-LANE-2-TRUCK(LAST50-IDX) TO LV-TRUCK(2).              00005550
005560     ADD BF-LANE-3-CAR(LAST50-IDX)   TO LV-CAR(3).                00005560
005570     ADD BF-LANE-3-BUS(LAST50-IDX)   TO LV-BUS(3).                00005570
005580     ADD BF-LANE-3-TRUCK(LAST50-IDX) TO LV-TRUCK(3).              00005580
005590*                                                                 00005590
005600****************************************************************  00005600
005610* REPORT 4 -- AVERAGE SPEED BY LANE ACROSS THE LAST-50 WINDOW     00005610
005620****************************************************************  00005620
005630 500-SPEED-BY-LANE-RTN.                                           00005630
005640*    ACCUMULATE FIRST (510-), THEN AVERAGE (520-) -- SPLIT INTO   00005640
005650*    TWO PARAGRAPHS SO THE ZERO-DIVIDE GUARD IN 520- ONLY HAS TO  00005650
005660*    BE WRITTEN ONCE PER LANE, NOT ONCE PER DETECTION RECORD.     00005660
005670     PERFORM 510-ACCUM-LANE-SPD-RTN                               00005670
005680         VARYING LAST50-IDX FROM 1 BY 1                           00005680
005690         UNTIL LAST50-IDX > LAST50-COUNT.                         00005690
005700     PERFORM 520-COMPUTE-AVG-RTN                                  00005700
005710         VARYING LS-IDX FROM 1 BY 1 UNTIL LS-IDX > 3.             00005710
005720*                                                                 00005720
005730 510-ACCUM-LANE-SPD-RTN.                                          00005730
005740*    LS-COUNT(n) IS BUMPED ALONGSIDE LS-SUM(n) SO 520- CAN TELL   00005740
005750*    A LANE WITH NO DETECTIONS IN THE WINDOW FROM A LANE WHOSE    00005750
005760*    SPEEDS HAPPEN TO AVERAGE ZERO.                               00005760
005770     ADD BF-LANE-1-SPEED(LAST50-IDX) TO LS-SUM(1).                00005770
005780     ADD 1 TO LS-COUNT(1).                                        00005780
005790     ADD BF-LANE-2-SPEED(LAST50-IDX) TO LS-SUM(2).                00005790
005800     ADD 1 TO LS-COUNT(2).                                        00005800
005810     ADD BF-LANE-3-SPEED(LAST50-IDX) TO LS-SUM(3).                00005810
005820     ADD 1 TO LS-COUNT(3).                                        00005820
005830*                                                                 00005830
005840 520-COMPUTE-AVG-RTN.                                             00005840
005850*    A LANE THAT NEVER APPEARED IN THE WINDOW IS REPORTED AT      00005850
005860*    ZERO RATHER THAN LEFT UNINITIALIZED -- THE PRINT PARAGRAPH   00005860
005870*    BELOW HAS NO SEPARATE "NO DATA" CASE.                        00005870
005880     IF LS-COUNT(LS-IDX) > 0                                      00005880
005890         COMPUTE LS-AVERAGE(LS-IDX) ROUNDED =                     00005890
005900             LS-SUM(LS-IDX) / LS-COUNT(LS-IDX)                    00005900
005910     ELSE                                                         00005910
005920         MOVE 0 TO LS-AVERAGE(LS-IDX)                             00005920
005930     END-IF.                                                      00005930
005940*                                                                 00005940
005950****************************************************************  00005950
005960* REPORT 5 -- BOTTLENECK LANES (AVG SPEED < THRESHOLD)            00005960
005970****************************************************************  00005970
005980 600-BOTTLENECK-RTN.                                              00005980
005990*    RUNS AFTER 500- SO LS-AVERAGE IS ALREADY SETTLED FOR ALL     00005990
006000*    THREE LANES.                                                 00006000
006010     PERFORM 610-CHECK-LANE-RTN                                   00006010
006020         VARYING LS-IDX FROM 1 BY 1 UNTIL LS-IDX > 3.             00006020
006030*                                                                 00006030
006040 610-CHECK-LANE-RTN.                                              00006040
006050*    WS-BOTTLENECK-THRESHOLD IS THE 77-LEVEL CONSTANT DECLARED    00006050
006060*    ABOVE (15.00 KM/H) -- A STRICT LESS-THAN, SO A LANE SITTING  00006060
006070*    EXACTLY AT THE THRESHOLD IS NOT FLAGGED.                     00006070
006080     IF LS-AVERAGE(LS-IDX) < WS-BOTTLENECK-THRESHOLD              00006080
006090         MOVE 'Y' TO BN-SWITCH(LS-IDX)                            00006090
006100         MOVE 'Y' TO WS-ANY-BOTTLENECK                            00006100
006110     END-IF.                                                      00006110
006120*                                                                 00006120
006130****************************************************************  00006130
006140* REPORTS 6 AND 7 -- TRAFFIC AND SPEED EVOLUTION, LAST 50,        00006140
006150* DESCENDING DET-ID -- RUNS EVERY TIME, NOT JUST UNDER TRACE.     00006150
006160* SEE HEADER REMARKS -- THESE TWO STILL HAVE NO REPTOUT SECTION,  00006160
006170* THEY GO TO THE CONSOLE INSTEAD, BUT THAT IS WHERE THEY ALWAYS   00006170
006180* GO, EVERY RUN -- CR0810 BELOW DROPPED THE OLD UPSI-1 GATE THAT  00006180
006190* WAS LEAVING THEM SILENT ON A NORMAL RUN.                        00006190
006200****************************************************************  00006200
006210 700-EVOLUTION-RTN.                                               00006210
006220*    VARYING BY -1 FROM LAST50-COUNT WALKS THE WINDOW NEWEST      00006220
006230*    (HIGHEST DET-ID) FIRST, WHICH IS WHAT "EVOLUTION" MEANS      00006230
006240*    HERE -- MOST RECENT DETECTION ON TOP OF THE CONSOLE OUTPUT.  00006240
006250     PERFORM 710-DISPLAY-EVOL-RTN                                 00006250
006260         VARYING LAST50-IDX FROM LAST50-COUNT BY -1               00006260
006270         UNTIL LAST50-IDX < 1.                                    00006270
006280*                                                                 00006280
006290 710-DISPLAY-EVOL-RTN.                                            00006290
006300*    TWO DISPLAY STATEMENTS PER RECORD, NOT ONE -- TRAFFIC-EVOL   00006300
006310*    AND SPEED-EVOL ARE TWO SEPARATE REPORTS IN THE SPEC AND THE  00006310
006320*    OLD SHOP HABIT IS ONE TAGGED LINE PER REPORT, NEVER A LINE   00006320
006330*    THAT TRIES TO CARRY BOTH.                                    00006330
006340     DISPLAY 'TRAFFIC-EVOL ' BF-DET-ID(LAST50-IDX) ' '            00006340
006350         BF-DET-DATE(LAST50-IDX) ' CAR=' BF-OBJ-TOTAL-CAR(LAST50-IDX)00006350
006360         ' BUS=' BF-OBJ-TOTAL-BUS(LAST50-IDX)                     00006360
006370         ' TRUCK=' BF-OBJ-TOTAL-TRUCK(LAST50-IDX).                00006370
006380     DISPLAY 'SPEED-EVOL   ' BF-DET-ID(LAST50-IDX) ' '            00006380
006390         BF-DET-DATE(LAST50-IDX) ' L1=' BF-LANE-1-SPEED(LAST50-IDX)00006390
006400         ' L2=' BF-LANE-2-SPEED(LAST50-IDX)                       00006400
006410         ' L3=' BF-LANE-3-SPEED(LAST50-IDX).                      00006410
006420*                                                                 00006420
006430****************************************************************  00006430
006440* REPORT 8 -- VEHICLE-TYPE DOMINANCE                              00006440
006450****************************************************************  00006450
006460 800-DOMINANCE-RTN.                                               00006460
006470*    WS-DOMINANCE-TOTAL IS RECOMPUTED HERE FROM THE REPORT-1      00006470
006480*    TOTALS RATHER THAN REUSED FROM WS-DAILY-TOTAL -- THE TWO     00006480
006490*    HAPPEN TO BE THE SAME VALUE TODAY BUT THIS PARAGRAPH DOES    00006490
006500*    NOT WANT TO DEPEND ON THAT BEING TRUE FOREVER.               00006500
006510     COMPUTE WS-DOMINANCE-TOTAL =                                 00006510
006520         RPT-TOTAL-CAR + RPT-TOTAL-BUS + RPT-TOTAL-TRUCK.         00006520
006530*    A RUN WITH ZERO DETECTIONS WOULD DIVIDE BY ZERO BELOW        00006530
006540*    WITHOUT THIS GUARD -- ALL THREE PERCENTAGES GO TO ZERO       00006540
006550*    INSTEAD.                                                     00006550
006560     IF WS-DOMINANCE-TOTAL = 0                                    00006560
006570         MOVE 0 TO DOM-CAR-PCT DOM-BUS-PCT DOM-TRUCK-PCT          00006570
006580     ELSE                                                         00006580
006590         COMPUTE DOM-CAR-PCT ROUNDED =                            00006590
006600             (RPT-TOTAL-CAR / WS-DOMINANCE-TOTAL) * 100           00006600
006610         COMPUTE DOM-BUS-PCT ROUNDED =                            00006610
006620             (RPT-TOTAL-BUS / WS-DOMINANCE-TOTAL) * 100           00006620
006630         COMPUTE DOM-TRUCK-PCT ROUNDED =                          00006630
006640             (RPT-TOTAL-TRUCK / WS-DOMINANCE-TOTAL) * 100         00006640
006650     END-IF.                                                      00006650
006660*                                                                 00006660
006670****************************************************************  00006670
006680* PRINT THE SUMMARY REPORT TO REPTOUT, ONE SECTION AT A TIME.     00006680
006690****************************************************************  00006690
006700 900-PRINT-SUMMARY-RTN.                                           00006700
006710*    REPORT 5'S SECTION IS THE ONLY ONE THAT CAN BE SKIPPED       00006710
006720*    ENTIRELY -- WS-ANY-BOTTLENECK STAYS 'N' WHEN NO LANE EVER    00006720
006730*    TRIPPED THE THRESHOLD, AND THE SPEC DOES NOT ASK FOR A       00006730
006740*    "NO BOTTLENECKS FOUND" LINE IN THAT CASE.                    00006740
006750     PERFORM 910-PRINT-HEADER-RTN.                                00006750
006760     PERFORM 915-PRINT-HOURLY-RTN.                                00006760
006770     PERFORM 920-PRINT-LANE-VOL-RTN.                              00006770
006780     PERFORM 925-PRINT-LANE-SPD-RTN.                              00006780
006790     IF ANY-BOTTLENECK                                            00006790
006800         PERFORM 930-PRINT-BOTTLENECK-RTN                         00006800
006810     END-IF.                                                      00006810
006820     PERFORM 935-PRINT-DOMINANCE-RTN.                             00006820
006830     PERFORM 940-PRINT-TRAILER-RTN.                               00006830
006840*                                                                 00006840
006850 905-WRITE-LINE-RTN.                                              00006850
006860*    COMMON WRITE HELPER -- EVERY PRINT PARAGRAPH BELOW BUILDS    00006860
006870*    ITS LINE INTO WS-BUILD-LINE WITH STRING, THEN CALLS HERE.    00006870
006880*    THE MOVE TO WS-PRINT-LINE EXISTS SO A STRING NEVER TARGETS   00006880
006890*    THE SAME FIELD IT READS FROM ON A LATER CALL.                00006890
006900     MOVE WS-BUILD-LINE TO WS-PRINT-LINE.                         00006900
006910     WRITE RPT-LINE FROM WS-PRINT-LINE.                           00006910
006920     MOVE SPACES TO WS-BUILD-LINE.                                00006920
006930*                                                                 00006930
006940 910-PRINT-HEADER-RTN.                                            00006940
006950*    RL-RUN-DATE-WORK WAS BUILT IN 000-MAIN-RTN FROM CURRENT-DATE 00006950
006960*    THE MOMENT THE RUN STARTED, NOT RE-READ HERE.                00006960
006970     STRING 'TRAFFIC ANALYSIS REPORT' DELIMITED BY SIZE           00006970
006980*    THE REPORT HEADER.  RL-RUN-DATE-WORK PRINTS AS MM-DD-YY,     00006980
006990*    THE SAME EDITED FORMAT DETLOAD USES ON ITS OWN TRAILER LINE --00006990
007000*    KEEPING THE TWO PROGRAMS' DATE STAMPS LOOKING ALIKE WAS A    00007000
007010*    DELIBERATE CHOICE, NOT AN ACCIDENT OF BOTH USING CURRENT-DATE.00007010
007020         '          RUN DATE: ' DELIMITED BY SIZE                 00007020
007030         RL-RUN-DATE-WORK DELIMITED BY SIZE                       00007030
007040         INTO WS-BUILD-LINE.                                      00007040
007050     PERFORM 905-WRITE-LINE-RTN.                                  00007050
007060     MOVE ALL '-' TO WS-BUILD-LINE(1:72).                         00007060
007070     PERFORM 905-WRITE-LINE-RTN.                                  00007070
007080     STRING 'TOTAL VEHICLE VOLUME' DELIMITED BY SIZE              00007080
007090         INTO WS-BUILD-LINE.                                      00007090
007100     PERFORM 905-WRITE-LINE-RTN.                                  00007100
007110     MOVE RPT-CAR-DISP   TO WS-EDIT-6.                            00007110
007120     MOVE RPT-BUS-DISP   TO WS-EDIT-6B.                           00007120
007130     MOVE RPT-TRUCK-DISP TO WS-EDIT-6C.                           00007130
007140*    THREE SEPARATE EDIT FIELDS BECAUSE ALL THREE TOTALS PRINT    00007140
007150*    ON THE SAME LINE -- ONE ZZZZZ9 FIELD COULD NOT HOLD THEM     00007150
007160*    ALL AT ONCE.                                                 00007160
007170     STRING '   CAR:      ' DELIMITED BY SIZE WS-EDIT-6           00007170
007180         DELIMITED BY SIZE '     BUS:      ' DELIMITED BY SIZE    00007180
007190         WS-EDIT-6B DELIMITED BY SIZE                             00007190
007200         '     TRUCK:    ' DELIMITED BY SIZE WS-EDIT-6C           00007200
007210         DELIMITED BY SIZE INTO WS-BUILD-LINE.                    00007210
007220     PERFORM 905-WRITE-LINE-RTN.                                  00007220
007230*                                                                 00007230
007240 915-PRINT-HOURLY-RTN.                                            00007240
007250     STRING 'HOURLY PATTERN (vehicles per hour bucket)'           00007250
007260*    REPORT 3 IN THE SPEC NUMBERING -- THIS SHOP CALLS IT THE     00007260
007270*    "HOURLY PATTERN" SECTION IN THE REPORT TEXT BECAUSE THAT IS  00007270
007280*    WHAT THE OPERATORS HAVE ALWAYS CALLED IT ON THE OLD GREEN-BAR.00007280
007290         DELIMITED BY SIZE INTO WS-BUILD-LINE.                    00007290
007300     PERFORM 905-WRITE-LINE-RTN.                                  00007300
007310*    ONE LINE PER HOUR, UNCONDITIONALLY -- 916- DECIDES PER HOUR  00007310
007320*    WHETHER THERE IS ANYTHING TO PRINT.                          00007320
007330     PERFORM 916-PRINT-HOUR-LINE-RTN                              00007330
007340         VARYING HOURLY-IDX FROM 1 BY 1 UNTIL HOURLY-IDX > 24.    00007340
007350*                                                                 00007350
007360 916-PRINT-HOUR-LINE-RTN.                                         00007360
007370*    HOURS THAT NEVER SAW A DETECTION ARE SKIPPED OUTRIGHT --     00007370
007380*    A ZERO-COUNT LINE FOR EVERY UNUSED HOUR WOULD MAKE THE       00007380
007390*    HOURLY SECTION MOSTLY BLANK ROWS ON A QUIET SITE.            00007390
007400     IF NOT HOURLY-POPULATED(HOURLY-IDX)                          00007400
007410         GO TO 916-EXIT                                           00007410
007420     END-IF.                                                      00007420
007430*    HOURLY-IDX RUNS 1-24; THE PRINTED HOUR IS 0-23, SO SUBTRACT  00007430
007440*    1 BEFORE EDITING IT OUT TO WS-HOUR-PART.                     00007440
007450     SUBTRACT 1 FROM HOURLY-IDX GIVING WS-HOUR-NUM.               00007450
007460     MOVE WS-HOUR-NUM       TO WS-HOUR-PART.                      00007460
007470     MOVE '00'              TO WS-MIN-PART.                       00007470
007480     MOVE HOURLY-TOTAL(HOURLY-IDX) TO WS-EDIT-9.                  00007480
007490     STRING '   ' DELIMITED BY SIZE WS-HOUR-PART                  00007490
007500         DELIMITED BY SIZE ':' DELIMITED BY SIZE                  00007500
007510         WS-MIN-PART DELIMITED BY SIZE                            00007510
007520         ' ............................... '                      00007520
007530         DELIMITED BY SIZE WS-EDIT-9 DELIMITED BY SIZE            00007530
007540         INTO WS-BUILD-LINE.                                      00007540
007550     PERFORM 905-WRITE-LINE-RTN.                                  00007550
007560 916-EXIT.                                                        00007560
007570     EXIT.                                                        00007570
007580*                                                                 00007580
007590 920-PRINT-LANE-VOL-RTN.                                          00007590
007600     STRING 'VOLUME BY LANE (last 50 records)' DELIMITED BY SIZE  00007600
007610*    "LAST 50 RECORDS" IS PRINTED LITERALLY IN THE HEADING SO AN  00007610
007620*    OPERATOR READING THE REPORT COLD KNOWS THE WINDOW SIZE       00007620
007630*    WITHOUT HAVING TO ASK THE PROGRAMMING STAFF.                 00007630
007640         INTO WS-BUILD-LINE.                                      00007640
007650     PERFORM 905-WRITE-LINE-RTN.                                  00007650
007660*    WS-LANE-NAMES (A REDEFINES OF THE FILLER-LOADED TABLE        00007660
007670*    ABOVE) SUPPLIES THE "LANE-1"/"LANE-2"/"LANE-3" TEXT FOR      00007670
007680*    921- BELOW -- A TABLE LOOKUP INSTEAD OF A 3-WAY IF.          00007680
007690     PERFORM 921-PRINT-LANE-VOL-LINE-RTN                          00007690
007700         VARYING LV-IDX FROM 1 BY 1 UNTIL LV-IDX > 3.             00007700
007710*                                                                 00007710
007720 921-PRINT-LANE-VOL-LINE-RTN.                                     00007720
007730     MOVE LVD-CAR(LV-IDX)   TO WS-EDIT-6.                         00007730
007740     MOVE LVD-BUS(LV-IDX)   TO WS-EDIT-6B.                        00007740
007750     MOVE LVD-TRUCK(LV-IDX) TO WS-EDIT-6C.                        00007750
007760     STRING '   ' DELIMITED BY SIZE WS-LANE-NAME(LV-IDX)          00007760
007770         DELIMITED BY SIZE '   CAR ' DELIMITED BY SIZE            00007770
007780         WS-EDIT-6 DELIMITED BY SIZE '  BUS ' DELIMITED BY SIZE   00007780
007790         WS-EDIT-6B DELIMITED BY SIZE '  TRUCK '                  00007790
007800         DELIMITED BY SIZE WS-EDIT-6C DELIMITED BY SIZE           00007800
007810         INTO WS-BUILD-LINE.                                      00007810
007820     PERFORM 905-WRITE-LINE-RTN.                                  00007820
007830*                                                                 00007830
007840 925-PRINT-LANE-SPD-RTN.                                          00007840
007850     STRING 'AVERAGE SPEED BY LANE (last 50 records)'             00007850
007860*    SAME LAST-50 WINDOW AS THE VOLUME SECTION ABOVE -- THE TWO   00007860
007870*    SECTIONS ALWAYS DESCRIBE THE SAME SET OF RECORDS.            00007870
007880         DELIMITED BY SIZE INTO WS-BUILD-LINE.                    00007880
007890     PERFORM 905-WRITE-LINE-RTN.                                  00007890
007900     PERFORM 926-PRINT-LANE-SPD-LINE-RTN                          00007900
007910         VARYING LS-IDX FROM 1 BY 1 UNTIL LS-IDX > 3.             00007910
007920*                                                                 00007920
007930 926-PRINT-LANE-SPD-LINE-RTN.                                     00007930
007940*    WS-EDIT-SPEED IS SHARED WITH 931- BELOW -- SAFE SINCE THE    00007940
007950*    TWO PARAGRAPHS NEVER RUN IN THE SAME PASS.                   00007950
007960     MOVE LS-AVERAGE(LS-IDX) TO WS-EDIT-SPEED.                    00007960
007970     STRING '   ' DELIMITED BY SIZE WS-LANE-NAME(LS-IDX)          00007970
007980         DELIMITED BY SIZE '   ' DELIMITED BY SIZE                00007980
007990         WS-EDIT-SPEED DELIMITED BY SIZE ' km/h'                  00007990
008000         DELIMITED BY SIZE INTO WS-BUILD-LINE.                    00008000
008010     PERFORM 905-WRITE-LINE-RTN.                                  00008010
008020*                                                                 00008020
008030 930-PRINT-BOTTLENECK-RTN.                                        00008030
008040*    ONLY REACHED WHEN ANY-BOTTLENECK IS ON -- SEE THE IF IN      00008040
008050*    900-PRINT-SUMMARY-RTN ABOVE.                                 00008050
008060     STRING 'BOTTLENECK LANES (avg speed < 15.00 km/h)'           00008060
008070*    THE 15.00 KM/H FIGURE IN THIS HEADING IS A LITERAL, NOT A    00008070
008080*    REFERENCE TO WS-BOTTLENECK-THRESHOLD -- IF THE THRESHOLD     00008080
008090*    FIELD IS EVER CHANGED THIS TEXT MUST BE CHANGED BY HAND TOO. 00008090
008100         DELIMITED BY SIZE INTO WS-BUILD-LINE.                    00008100
008110     PERFORM 905-WRITE-LINE-RTN.                                  00008110
008120     PERFORM 931-PRINT-BOTTLENECK-LINE-RTN                        00008120
008130         VARYING BN-IDX FROM 1 BY 1 UNTIL BN-IDX > 3.             00008130
008140*                                                                 00008140
008150 931-PRINT-BOTTLENECK-LINE-RTN.                                   00008150
008160*    SKIPS LANES THAT DID NOT TRIP THE THRESHOLD -- THIS REPORT   00008160
008170*    LISTS ONLY THE BOTTLENECKS, NOT ALL THREE LANES.             00008170
008180     IF NOT BN-IS-BOTTLENECK(BN-IDX)                              00008180
008190         GO TO 931-EXIT                                           00008190
008200     END-IF.                                                      00008200
008210     MOVE LS-AVERAGE(BN-IDX) TO WS-EDIT-SPEED.                    00008210
008220*    "TOTAL" IS ALL THREE VEHICLE TYPES FOR THE LANE; "HEAVY" IS  00008220
008230*    BUS PLUS TRUCK ONLY -- THE FIELD AN OPERATOR WOULD WANT TO   00008230
008240*    SEE FIRST WHEN A LANE IS FLAGGED SLOW.                       00008240
008250     COMPUTE WS-EDIT-6 =                                          00008250
008260         LVD-CAR(BN-IDX) + LVD-BUS(BN-IDX) + LVD-TRUCK(BN-IDX).   00008260
008270     COMPUTE WS-EDIT-6B = LVD-TRUCK(BN-IDX) + LVD-BUS(BN-IDX).    00008270
008280     STRING '   ' DELIMITED BY SIZE WS-LANE-NAME(BN-IDX)          00008280
008290         DELIMITED BY SIZE '   SPEED ' DELIMITED BY SIZE          00008290
008300         WS-EDIT-SPEED DELIMITED BY SIZE '  TOTAL '               00008300
008310         DELIMITED BY SIZE WS-EDIT-6 DELIMITED BY SIZE            00008310
008320         '  HEAVY ' DELIMITED BY SIZE WS-EDIT-6B                  00008320
008330         DELIMITED BY SIZE INTO WS-BUILD-LINE.                    00008330
008340     PERFORM 905-WRITE-LINE-RTN.                                  00008340
008350 931-EXIT.                                                        00008350
008360     EXIT.                                                        00008360
008370*                                                                 00008370
008380 935-PRINT-DOMINANCE-RTN.                                         00008380
008390*    DOM-CAR-DISP/BUS-DISP/TRUCK-DISP ARE THE ZONED-DISPLAY       00008390
008400*    REDEFINES OF DOMINANCE-PCT -- COMPUTED BACK IN 800-          00008400
008410*    DOMINANCE-RTN, NOT RECOMPUTED HERE.                          00008410
008420     STRING 'VEHICLE TYPE DOMINANCE' DELIMITED BY SIZE            00008420
008430*    "DOMINANCE" HERE MEANS SHARE OF TOTAL VOLUME, NOT A RANKING --00008430
008440*    ALL THREE PERCENTAGES PRINT EVERY RUN, THE LARGEST FIRST OR  00008440
008450*    NOT, THE REPORT DOES NOT SORT THEM.                          00008450
008460         INTO WS-BUILD-LINE.                                      00008460
008470     PERFORM 905-WRITE-LINE-RTN.                                  00008470
008480     MOVE DOM-CAR-DISP   TO WS-EDIT-PCT.                          00008480
008490     MOVE DOM-BUS-DISP   TO WS-EDIT-PCT-B.                        00008490
008500     MOVE DOM-TRUCK-DISP TO WS-EDIT-PCT-C.                        00008500
008510     STRING '   CAR   ' DELIMITED BY SIZE WS-EDIT-PCT             00008510
008520         DELIMITED BY SIZE ' %   BUS   ' DELIMITED BY SIZE        00008520
008530         WS-EDIT-PCT-B DELIMITED BY SIZE                          00008530
008540         ' %   TRUCK ' DELIMITED BY SIZE WS-EDIT-PCT-C            00008540
008550         DELIMITED BY SIZE ' %' DELIMITED BY SIZE                 00008550
008560         INTO WS-BUILD-LINE.                                      00008560
008570     PERFORM 905-WRITE-LINE-RTN.                                  00008570
008580*                                                                 00008580
008590 940-PRINT-TRAILER-RTN.                                           00008590
008600*    THE LAST LINE OF THE REPORT -- RE-USES WS-STORE-COUNT (SET   00008600
008610*    BACK IN 210-ACCUMULATE-TOTALS-RTN) RATHER THAN RE-DERIVING   00008610
008620*    THE COUNT FROM ANY OF THE REPORT TOTALS.                     00008620
008630     MOVE WS-STORE-COUNT TO WS-EDIT-9.                            00008630
008640     STRING 'TOTAL DETECTIONS LOADED: ' DELIMITED BY SIZE         00008640
008650         WS-EDIT-9 DELIMITED BY SIZE INTO WS-BUILD-LINE.          00008650
008660     PERFORM 905-WRITE-LINE-RTN.                                  00008660
008670     MOVE ALL '-' TO WS-BUILD-LINE(1:72).                         00008670
008680     PERFORM 905-WRITE-LINE-RTN.                                  00008680
